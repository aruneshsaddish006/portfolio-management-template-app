000100******************************************************************
000200*    CPHOLD   --  INVESTMENT HOLDING RECORD LAYOUT               *
000300*    COPY MEMBER FOR HOLDINGS.DAT                                *
000400*                                                                *
000500*    ONE ENTRY PER LOT HELD IN AN ACCOUNT.  KEYED BY             *
000600*    HLD-ACCT-NUMBER + HLD-SYMBOL.  HLD-MARKET-VALUE AND         *
000700*    HLD-GAIN-LOSS-PCT ARE MAINTAINED BY HLDPRICE AND ARE STALE  *
000800*    UNTIL THE NEXT RE-PRICING RUN.                              *
000900*                                                                *
001000*    2024-02-11  RPD  ORIGINAL LAYOUT FOR HLDPRICE CONVERSION.   *
001100*    2024-03-04  RPD  ADDED HLD-PURCHASE-DATE -- REQUIRED BY THE *
001200*                     HOLDINGS REPORT BUT MISSING FROM THE FIRST *
001300*                     CUT OF THE LAYOUT (TKT BRK-1183).          *
001400******************************************************************
001500 01  HOLDING-RECORD.
001600     05  HLD-ACCT-NUMBER      PIC X(12).
001700     05  HLD-SYMBOL           PIC X(08).
001800     05  HLD-QUANTITY         PIC S9(7)V999  COMP-3.
001900     05  HLD-PURCHASE-PRICE   PIC S9(7)V9999 COMP-3.
002000     05  HLD-CURRENT-PRICE    PIC S9(7)V9999 COMP-3.
002100     05  HLD-MARKET-VALUE     PIC S9(9)V99   COMP-3.
002200     05  HLD-GAIN-LOSS-PCT    PIC S9(3)V9999 COMP-3.
002300     05  HLD-SECTOR           PIC X(15).
002400     05  HLD-PURCHASE-DATE    PIC X(10).
002500     05  HLD-PURCH-DTE-NUM  REDEFINES HLD-PURCHASE-DATE.
002600         10  HLD-PURCH-YYYY       PIC 9(04).
002700         10  FILLER               PIC X(01).
002800         10  HLD-PURCH-MM         PIC 9(02).
002900         10  FILLER               PIC X(01).
003000         10  HLD-PURCH-DD         PIC 9(02).
003100     05  FILLER               PIC X(07).
