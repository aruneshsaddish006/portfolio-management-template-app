000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BALAGG.
000300 AUTHOR.        R P DAVENPORT.
000400 INSTALLATION.  BROKERAGE OPERATIONS - ACCOUNT SERVICES.
000500 DATE-WRITTEN.  02/06/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          NIGHTLY/ON-DEMAND BATCH JOB THAT ROLLS UP CASH         *
001300*          BALANCES ACROSS ALL ACCOUNTS OWNED BY EACH CUSTOMER,  *
001400*          ADJUSTING THE POSTED BALANCE FOR ANY TRANSACTION      *
001500*          STILL SITTING IN PENDING STATUS.                     *
001600*                                                                *
001700*          INPUT FILE            - ACCOUNTS.DAT  (BY CUSTOMER)   *
001800*          BALANCE MASTER        - BALANCES.DAT   (1:1 ACCOUNT)  *
001900*          TRANSACTION FILE      - TRANSACTIONS.DAT (BY ACCT)    *
002000*          OUTPUT                - SYSOUT (PER-ACCOUNT SUMMARY   *
002100*                                  LINES AND CUSTOMER TOTALS)    *
002200*                                                                *
002300*          ACCOUNTS.DAT AND TRANSACTIONS.DAT ARE ASSUMED         *
002400*          PRE-SORTED ASCENDING BY ACCOUNT NUMBER WITHIN         *
002500*          CUSTOMER; BALANCES.DAT IS MATCHED 1:1 AGAINST THE     *
002600*          ACCOUNT CURRENTLY IN PROCESS, NOT RE-SORTED.          *
002700******************************************************************
002800*                                                                *
002900*                     C H A N G E   L O G                       *
003000*                                                                *
003100*    DATE      BY    TICKET     DESCRIPTION                      *
003200*    --------  ----  ---------  ------------------------------   *
003300*    02/06/94  RPD   BRK-0041   ORIGINAL PROGRAM, FIRST CUT.      *
003400*    05/19/94  RPD   BRK-0067   ADDED CUSTOMER CONTROL BREAK --   *
003500*                               ONE FEED CAN CARRY MORE THAN     *
003600*                               ONE CUSTOMER'S ACCOUNTS.         *
003700*    11/02/94  JKW   BRK-0102   FIXED FOLD OF PENDING DEBITS --   *
003800*                               WAS ADDING INSTEAD OF SUBTRACT.  *
003900*    03/14/95  JKW   BRK-0118   TRANSFER RECOGNIZED AS A VALID    *
004000*                               TXN-TYPE BUT STILL NOT POSTED -- *
004100*                               MATCHES ON-LINE SYSTEM BEHAVIOR. *
004200*    08/30/95  RPD   BRK-0144   ACCOUNT COUNT WAS COUNTING        *
004300*                               CLOSED ACCOUNTS -- LEFT AS IS,   *
004400*                               ON-LINE SYSTEM DOES NOT FILTER.  *
004500*    01/22/96  JKW   BRK-0160   COMP-3 CONVERSION FOR ALL MONEY   *
004600*                               FIELDS PER STANDARDS MEMO 96-03. *
004700*    06/11/96  RPD   BRK-0175   CLEANED UP PRIMING READ LOGIC.    *
004800*    02/09/97  JKW   BRK-0201   ADDED FILE STATUS DISPLAYS ON     *
004900*                               ABNORMAL CLOSE.                  *
005000*    07/21/97  RPD   BRK-0219   DISPLAY LINE WIDTH WIDENED FOR     *
005100*                               12-BYTE ACCOUNT NUMBERS.         *
005200*    12/03/98  JKW   Y2K-0007   DATE FIELDS ARE ALL X(8)/NUMERIC  *
005300*                               ALREADY -- NO 2-DIGIT YEAR WORK   *
005400*                               FIELDS FOUND IN THIS PROGRAM.     *
005500*    04/02/99  JKW   Y2K-0031   CONFIRMED WITH QA -- NO CHANGE    *
005600*                               REQUIRED, CLOSED Y2K TICKET.     *
005700*    09/14/99  RPD   BRK-0244   MOVED ACCOUNT-COUNT RESET INTO    *
005800*                               THE CUSTOMER BREAK PARAGRAPH.    *
005900*    03/08/01  JKW   BRK-0268   ADDED ACCT-STATUS TO THE SUMMARY  *
006000*                               LINE AT AUDIT'S REQUEST.         *
006100*    10/17/03  RPD   BRK-0301   NO LOGIC CHANGE -- RECOMPILED     *
006200*                               UNDER ENTERPRISE COBOL V3.       *
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.   IBM-390.
006700 OBJECT-COMPUTER.   IBM-390.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000*
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT ACCOUNT-FILE
007400            ASSIGN TO ACCTIN
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS WS-ACCT-FILE-STATUS.
007700*
007800     SELECT BALANCE-FILE
007900            ASSIGN TO BALIN
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS IS WS-BAL-FILE-STATUS.
008200*
008300     SELECT TRANSACTION-FILE
008400            ASSIGN TO TRANSIN
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS IS WS-TXN-FILE-STATUS.
008700*
008800 DATA DIVISION.
008900 FILE SECTION.
009000*
009100 FD  ACCOUNT-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS ACCOUNT-RECORD.
009600     COPY CPACCT.
009700*
009800 FD  BALANCE-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS BALANCE-RECORD.
010300     COPY CPBAL.
010400*
010500 FD  TRANSACTION-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS TRANSACTION-RECORD.
011000     COPY CPTXN.
011100*
011200 WORKING-STORAGE SECTION.
011300*================================*
011400*
011410 77  WS-CUST-BREAK-CTR            PIC S9(7) COMP-3 VALUE ZERO.
011420 77  WS-ABEND-SW                  PIC X(01) VALUE 'N'.
011430*
011500 01  FILE-STATUS-CODES.
011600     05  WS-ACCT-FILE-STATUS      PIC X(02)  VALUE SPACES.
011700     05  WS-BAL-FILE-STATUS       PIC X(02)  VALUE SPACES.
011800     05  WS-TXN-FILE-STATUS       PIC X(02)  VALUE SPACES.
011900     05  FILLER                   PIC X(02)  VALUE SPACES.
012000*
012100 01  PROGRAM-INDICATOR-SWITCHES.
012200     05  WS-EOF-ACCT-SW           PIC X(03)  VALUE 'NO '.
012300         88  EOF-ACCOUNTS                    VALUE 'YES'.
012400     05  WS-EOF-BAL-SW            PIC X(03)  VALUE 'NO '.
012500         88  EOF-BALANCES                    VALUE 'YES'.
012600     05  WS-EOF-TXN-SW            PIC X(03)  VALUE 'NO '.
012700         88  EOF-TRANSACTIONS                VALUE 'YES'.
012800     05  WS-FIRST-CUST-SW         PIC X(03)  VALUE 'YES'.
012810         88  FIRST-CUSTOMER                  VALUE 'YES'.
012820     05  FILLER                   PIC X(03)  VALUE SPACES.
013000*
013100 01  WS-BREAK-CONTROLS.
013200     05  WS-HOLD-CUSTOMER-ID      PIC X(10)  VALUE SPACES.
013210     05  FILLER                   PIC X(02)  VALUE SPACES.
013300*
013400 01  WS-WORK-AREAS.
013500     05  WS-WORKING-BALANCE       PIC S9(9)V99  COMP-3 VALUE +0.
013600     05  WS-WORKING-BALANCE-DISP REDEFINES WS-WORKING-BALANCE
013700                                  PIC S9(9)V99  COMP-3.
013750     05  FILLER                   PIC X(02)  VALUE SPACES.
013800*
013900 01  WS-ACCUMULATORS.
014000*  FOR PROGRAM RECORD TRACKING
014100     05  WS-ACCOUNTS-READ-CTR     PIC S9(7)  COMP  VALUE +0.
014200     05  WS-BALANCES-READ-CTR     PIC S9(7)  COMP  VALUE +0.
014300     05  WS-TXN-READ-CTR          PIC S9(7)  COMP  VALUE +0.
014400     05  WS-TXN-FOLDED-CTR        PIC S9(7)  COMP  VALUE +0.
014500     05  WS-TXN-SKIPPED-CTR       PIC S9(7)  COMP  VALUE +0.
014600*
014700*  FOR CUSTOMER TOTALS
014800     05  WS-ACCOUNT-COUNT         PIC S9(5)  COMP  VALUE +0.
014810*    UNSIGNED VIEW OF THE ACCOUNT COUNT -- COUNT CAN NEVER GO
014820*    NEGATIVE, THIS SAVES A SIGN TEST IN 400-CUSTOMER-BREAK.
014830     05  WS-ACCT-COUNT-U REDEFINES WS-ACCOUNT-COUNT
014840                              PIC 9(05) COMP.
014900     05  WS-CUSTOMER-TOTAL-BAL    PIC S9(11)V99 COMP-3 VALUE +0.
014950     05  FILLER                   PIC X(04)  VALUE SPACES.
015000*
015100 01  WS-DISPLAY-LINE.
015200     05  DL-LABEL                 PIC X(14)  VALUE SPACES.
015300     05  DL-ACCT-NUMBER            PIC X(12)  VALUE SPACES.
015400     05  FILLER                    PIC X(01)  VALUE SPACES.
015500     05  DL-ACCT-TYPE              PIC X(10)  VALUE SPACES.
015600     05  FILLER                    PIC X(01)  VALUE SPACES.
015700     05  DL-ACCT-STATUS            PIC X(08)  VALUE SPACES.
015800     05  FILLER                    PIC X(01)  VALUE SPACES.
015900     05  DL-ACCT-NAME              PIC X(30)  VALUE SPACES.
016000     05  FILLER                    PIC X(01)  VALUE SPACES.
016100     05  DL-ADJUSTED-BAL           PIC -ZZZ,ZZZ,ZZ9.99.
016150*
016160*    ALTERNATE KEY-ONLY VIEW OF THE SUMMARY LINE, USED BY THE
016170*    AUDIT TRACE SHOT WHEN -TRACE UPSI SWITCH IS ON (SEE 300).
016180 01  WS-DISPLAY-LINE-KEY REDEFINES WS-DISPLAY-LINE.
016190     05  FILLER                    PIC X(14).
016195     05  DLK-ACCT-NUMBER           PIC X(12).
016197     05  FILLER                    PIC X(67).
016200*
016300 01  WS-CUST-TOTAL-LINE.
016400     05  FILLER                    PIC X(14)
016500                   VALUE 'CUSTOMER TOTAL'.
016600     05  TL-CUSTOMER-ID            PIC X(10)  VALUE SPACES.
016700     05  FILLER                    PIC X(04)  VALUE SPACES.
016800     05  FILLER                    PIC X(16)
016900                   VALUE 'ACCOUNTS COUNT:'.
017000     05  TL-ACCOUNT-COUNT          PIC ZZZ9.
017100     05  FILLER                    PIC X(04)  VALUE SPACES.
017200     05  TL-CUSTOMER-TOTAL-BAL     PIC -ZZZ,ZZZ,ZZ9.99.
017210*
017220*    ALTERNATE KEY-ONLY VIEW OF THE CUSTOMER TOTAL LINE, SAME
017230*    USE AS WS-DISPLAY-LINE-KEY ABOVE.
017240 01  WS-CUST-TOTAL-LINE-KEY REDEFINES WS-CUST-TOTAL-LINE.
017250     05  FILLER                    PIC X(14).
017260     05  TLK-CUSTOMER-ID           PIC X(10).
017270     05  FILLER                    PIC X(42).
017300*
017400 PROCEDURE DIVISION.
017500*
017600 000-MAINLINE.
017700*
017800     PERFORM 100-INITIALIZE      THRU 100-EXIT.
017900     PERFORM 200-PROCESS-ACCOUNT THRU 200-EXIT
018000             UNTIL EOF-ACCOUNTS.
018100     PERFORM 400-CUSTOMER-BREAK  THRU 400-EXIT.
018200     PERFORM 900-TERMINATE       THRU 900-EXIT.
018300     MOVE ZERO TO RETURN-CODE.
018400     GOBACK.
018500*
018600 100-INITIALIZE.
018700*
018800     OPEN INPUT ACCOUNT-FILE
018900                BALANCE-FILE
019000                TRANSACTION-FILE.
019100     IF WS-ACCT-FILE-STATUS NOT = '00'
019150        MOVE 'Y' TO WS-ABEND-SW
019200        DISPLAY 'BALAGG - ACCOUNT-FILE OPEN FAILED, STATUS '
019300                 WS-ACCT-FILE-STATUS
019400        MOVE 16 TO RETURN-CODE
019500        GOBACK
019600     END-IF.
019700     PERFORM 800-READ-ACCOUNT     THRU 800-EXIT.
019800     PERFORM 810-READ-BALANCE     THRU 810-EXIT.
019900     PERFORM 820-READ-TXN         THRU 820-EXIT.
020000     IF NOT EOF-ACCOUNTS
020100        MOVE ACCT-CUSTOMER-ID TO WS-HOLD-CUSTOMER-ID
020200     END-IF.
020300*
020400 100-EXIT.
020500     EXIT.
020600*
020700 200-PROCESS-ACCOUNT.
020800*
020900     IF ACCT-CUSTOMER-ID NOT = WS-HOLD-CUSTOMER-ID
021000        PERFORM 400-CUSTOMER-BREAK THRU 400-EXIT
021100        MOVE ACCT-CUSTOMER-ID TO WS-HOLD-CUSTOMER-ID
021200     END-IF.
021300     PERFORM 300-PRSS-ONE-ACCOUNT THRU 300-EXIT.
021400     PERFORM 800-READ-ACCOUNT     THRU 800-EXIT.
021500*
021600 200-EXIT.
021700     EXIT.
021800*
021900 300-PRSS-ONE-ACCOUNT.
022000*
022100     MOVE +0 TO WS-WORKING-BALANCE.
022200     IF BAL-ACCT-NUMBER = ACCT-NUMBER AND NOT EOF-BALANCES
022300        MOVE BAL-CURRENT TO WS-WORKING-BALANCE
022400        PERFORM 810-READ-BALANCE THRU 810-EXIT
022500     END-IF.
022600     PERFORM 250-FOLD-PENDING-TXN THRU 250-EXIT
022700             UNTIL EOF-TRANSACTIONS
022800             OR TXN-ACCT-NUMBER NOT = ACCT-NUMBER.
022900     ADD WS-WORKING-BALANCE TO WS-CUSTOMER-TOTAL-BAL.
023000     ADD 1 TO WS-ACCOUNT-COUNT.
023100     MOVE 'ACCOUNT SUMMARY' TO DL-LABEL.
023200     MOVE ACCT-NUMBER      TO DL-ACCT-NUMBER.
023300     MOVE ACCT-TYPE        TO DL-ACCT-TYPE.
023400     MOVE ACCT-STATUS      TO DL-ACCT-STATUS.
023500     MOVE ACCT-NAME        TO DL-ACCT-NAME.
023600     MOVE WS-WORKING-BALANCE TO DL-ADJUSTED-BAL.
023700     DISPLAY WS-DISPLAY-LINE.
023800*
023900 300-EXIT.
024000     EXIT.
024100*
024200 250-FOLD-PENDING-TXN.
024300*
024400     IF TXN-STATUS = 'PENDING  '
024500        PERFORM 260-POST-ONE-TXN THRU 260-EXIT
024600        ADD 1 TO WS-TXN-FOLDED-CTR
024700     ELSE
024800        ADD 1 TO WS-TXN-SKIPPED-CTR
024900     END-IF.
025000     PERFORM 820-READ-TXN THRU 820-EXIT.
025100*
025200 250-EXIT.
025300     EXIT.
025400*
025500 260-POST-ONE-TXN.
025600*
025700     EVALUATE TRUE
025800        WHEN TXN-IS-CREDIT
025900           COMPUTE WS-WORKING-BALANCE ROUNDED =
026000                   WS-WORKING-BALANCE + TXN-AMOUNT
026100        WHEN TXN-IS-DEBIT
026200           COMPUTE WS-WORKING-BALANCE ROUNDED =
026300                   WS-WORKING-BALANCE - TXN-AMOUNT
026400        WHEN OTHER
026500*          TXN-IS-TRANSFER OR ANY UNRECOGNIZED TYPE FALLS
026600*          THROUGH WITH NO POSTING, MATCHING THE ON-LINE
026700*          SERVICE'S SILENT CREDIT/DEBIT-ONLY BRANCH.
026800           CONTINUE
026900     END-EVALUATE.
027000*
027100 260-EXIT.
027200     EXIT.
027300*
027400 400-CUSTOMER-BREAK.
027500*
027600     IF NOT FIRST-CUSTOMER OR WS-ACCOUNT-COUNT > 0
027700        MOVE WS-HOLD-CUSTOMER-ID   TO TL-CUSTOMER-ID
027800        MOVE WS-ACCOUNT-COUNT      TO TL-ACCOUNT-COUNT
027900        MOVE WS-CUSTOMER-TOTAL-BAL TO TL-CUSTOMER-TOTAL-BAL
028000        DISPLAY WS-CUST-TOTAL-LINE
028050        ADD 1 TO WS-CUST-BREAK-CTR
028100     END-IF.
028200     MOVE 'NO ' TO WS-FIRST-CUST-SW.
028300     MOVE +0 TO WS-ACCOUNT-COUNT.
028400     MOVE +0 TO WS-CUSTOMER-TOTAL-BAL.
028500*
028600 400-EXIT.
028700     EXIT.
028800*
028900 800-READ-ACCOUNT.
029000*
030100     READ ACCOUNT-FILE
030200         AT END MOVE 'YES' TO WS-EOF-ACCT-SW
030300                GO TO 800-EXIT.
030400     ADD 1 TO WS-ACCOUNTS-READ-CTR.
030500*
030600 800-EXIT.
030700     EXIT.
030800*
030900 810-READ-BALANCE.
031000*
031100     READ BALANCE-FILE
031200         AT END MOVE 'YES' TO WS-EOF-BAL-SW
031300                GO TO 810-EXIT.
031400     ADD 1 TO WS-BALANCES-READ-CTR.
031500*
031600 810-EXIT.
031700     EXIT.
031800*
031900 820-READ-TXN.
032000*
032100     READ TRANSACTION-FILE
032200         AT END MOVE 'YES' TO WS-EOF-TXN-SW
032300                GO TO 820-EXIT.
032400     ADD 1 TO WS-TXN-READ-CTR.
032500*
032600 820-EXIT.
032700     EXIT.
032800*
032900 900-TERMINATE.
033000*
033100     CLOSE ACCOUNT-FILE
033200           BALANCE-FILE
033300           TRANSACTION-FILE.
033400     DISPLAY 'BALAGG - ACCOUNTS READ      : ' WS-ACCOUNTS-READ-CTR.
033500     DISPLAY 'BALAGG - BALANCES READ      : ' WS-BALANCES-READ-CTR.
033600     DISPLAY 'BALAGG - TRANSACTIONS READ  : ' WS-TXN-READ-CTR.
033700     DISPLAY 'BALAGG - TRANSACTIONS FOLDED: ' WS-TXN-FOLDED-CTR.
033800     DISPLAY 'BALAGG - TRANSACTIONS SKIPPED:' WS-TXN-SKIPPED-CTR.
033900*
034000 900-EXIT.
034100     EXIT.
