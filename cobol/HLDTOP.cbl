000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HLDTOP.
000300 AUTHOR.        J K WOZNIAK.
000400 INSTALLATION.  BROKERAGE OPERATIONS - PORTFOLIO SERVICES.
000500 DATE-WRITTEN.  04/11/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          RANKS ONE CUSTOMER'S HOLDINGS BY GAIN/LOSS PERCENT,    *
001300*          DESCENDING, AND LISTS THE TOP N.  N IS SUPPLIED BY     *
001400*          THE CALLING JCL AS A PARM -- IF NO PARM IS PASSED OR   *
001500*          THE PARM IS NOT NUMERIC, THE PROGRAM DEFAULTS TO THE   *
001600*          TOP 10.  IF N EXCEEDS THE NUMBER OF HOLDINGS ON THE    *
001700*          FILE, ALL HOLDINGS ARE LISTED -- THE RUN IS NOT AN     *
001800*          ERROR.                                                *
001900*                                                                *
002000*          INPUT FILE   - HOLDINGS.DAT    (ANY ORDER)            *
002100*          SORT WORK    - UT-S-SORTWK2    (TEMPORARY)            *
002200*          OUTPUT       - TOPRPT          (TOP-N LISTING)        *
002300******************************************************************
002400*                                                                *
002500*                     C H A N G E   L O G                       *
002600*                                                                *
002700*    DATE      BY    TICKET     DESCRIPTION                      *
002800*    --------  ----  ---------  ------------------------------   *
002900*    04/11/94  JKW   BRK-0063   ORIGINAL PROGRAM, FIRST CUT.      *
003000*    07/02/94  JKW   BRK-0081   PARM DEFAULTS TO TOP 10 WHEN NO   *
003100*                               PARM CARD IS CODED IN THE JCL.    *
003200*    10/19/94  RPD   BRK-0109   GUARDED AGAINST A NON-NUMERIC     *
003300*                               PARM -- JOB WAS ABENDING 0C7.     *
003400*    02/27/95  JKW   BRK-0127   RANK COUNTER NOW STOPS READING    *
003500*                               SORTED OUTPUT ONCE N IS REACHED   *
003600*                               INSTEAD OF DRAINING THE WHOLE     *
003700*                               SORT FILE -- CPU TIME COMPLAINT.  *
003800*    09/08/95  RPD   BRK-0151   CONFIRMED LIMIT > HOLDING COUNT   *
003900*                               IS NOT AN ERROR -- LISTS ALL.     *
004000*    03/21/96  JKW   BRK-0169   COMP-3 CONVERSION FOR ALL MONEY    *
004100*                               AND QUANTITY FIELDS PER STANDARDS *
004200*                               MEMO 96-03.                      *
004300*    08/14/96  RPD   BRK-0188   ADDED SECTOR TO THE DETAIL LINE   *
004400*                               AT PORTFOLIO DESK'S REQUEST.      *
004500*    01/06/97  JKW   BRK-0206   FILE STATUS DISPLAYS ON ABNORMAL  *
004600*                               CLOSE, TO MATCH HLDRPT.           *
004700*    06/30/97  RPD   BRK-0224   WIDENED DETAIL LINE FOR 12-BYTE   *
004800*                               ACCOUNT NUMBERS.                 *
004900*    12/11/98  JKW   Y2K-0021   DATE FIELDS ARE ALL X(8)/NUMERIC  *
005000*                               ALREADY -- NO 2-DIGIT YEAR WORK   *
005100*                               FIELDS FOUND IN THIS PROGRAM.     *
005200*    04/19/99  JKW   Y2K-0044   CONFIRMED WITH QA -- NO CHANGE    *
005300*                               REQUIRED, CLOSED Y2K TICKET.     *
005400*    11/02/99  RPD   BRK-0251   RANK-CTR MADE UNSIGNED -- NEGATIVE *
005500*                               RANK IS NOT A POSSIBLE VALUE.     *
005600*    05/15/01  JKW   BRK-0273   ADDED PARM-LENGTH-ZERO CHECK --    *
005700*                               SOME JOBS CODE PARM='' EXPLICITLY.*
005800*    11/20/03  RPD   BRK-0305   NO LOGIC CHANGE -- RECOMPILED     *
005900*                               UNDER ENTERPRISE COBOL V3.       *
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.   IBM-390.
006400 OBJECT-COMPUTER.   IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700*
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT HOLDING-FILE
007100            ASSIGN TO HOLDIN
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS IS WS-HOLD-FILE-STATUS.
007400*
007500     SELECT SW-TOP-SORT-FILE
007600            ASSIGN TO UT-S-SORTWK2.
007700*
007800     SELECT REPORT-FILE
007900            ASSIGN TO TOPRPT
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS IS WS-RPT-FILE-STATUS.
008200*
008300 DATA DIVISION.
008400 FILE SECTION.
008500*
008600 FD  HOLDING-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS HOLDING-RECORD.
009100     COPY CPHOLD.
009200*
009300 SD  SW-TOP-SORT-FILE
009400     RECORD CONTAINS 80 CHARACTERS
009500     DATA RECORD IS SW-TOP-SORT-WORK.
009600 01  SW-TOP-SORT-WORK.
009700     05  SSW-ACCT-NUMBER      PIC X(12).
009800     05  SSW-SYMBOL           PIC X(08).
009900     05  SSW-QUANTITY         PIC S9(7)V999  COMP-3.
010000     05  SSW-PURCHASE-PRICE   PIC S9(7)V9999 COMP-3.
010100     05  SSW-CURRENT-PRICE    PIC S9(7)V9999 COMP-3.
010200     05  SSW-MARKET-VALUE     PIC S9(9)V99   COMP-3.
010300     05  SSW-GAIN-LOSS-PCT    PIC S9(3)V9999 COMP-3.
010400     05  SSW-SECTOR           PIC X(15).
010500     05  FILLER               PIC X(07).
010600*
010700 FD  REPORT-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS TR-OUTPUT-REP-LINE.
011200 01  TR-OUTPUT-REP-LINE      PIC X(132).
011300*
011400 WORKING-STORAGE SECTION.
011500*================================*
011600*
011610 77  WS-RANK-SAVE-CTR             PIC S9(7) COMP-3 VALUE ZERO.
011620 77  WS-PARM-DFLT-SW              PIC X(01) VALUE 'N'.
011630*
011700 01  FILE-STATUS-CODES.
011800     05  WS-HOLD-FILE-STATUS      PIC X(02)  VALUE SPACES.
011900     05  WS-RPT-FILE-STATUS       PIC X(02)  VALUE SPACES.
012000     05  FILLER                   PIC X(04)  VALUE SPACES.
012100*
012200 01  PROGRAM-INDICATOR-SWITCHES.
012300     05  WS-EOF-HOLD-SW           PIC X(03)  VALUE 'NO '.
012400         88  EOF-HOLDINGS                    VALUE 'YES'.
012500     05  WS-EOF-SRT-OUTPUT-SW     PIC X(03)  VALUE 'NO '.
012600         88  EOF-SRT-OUTPUT                  VALUE 'YES'.
012700     05  WS-PARM-VALID-SW         PIC X(03)  VALUE 'YES'.
012800         88  PARM-IS-VALID                   VALUE 'YES'.
012810     05  FILLER                   PIC X(03)  VALUE SPACES.
012900*
013000 01  WS-PARM-WORK-AREAS.
013100     05  WS-TOP-LIMIT-TEXT        PIC X(04)  VALUE '0010'.
013200     05  WS-TOP-LIMIT-NUM REDEFINES WS-TOP-LIMIT-TEXT
013300                                  PIC 9(04).
013400     05  WS-TOP-LIMIT             PIC 9(04)  COMP VALUE 10.
013410     05  FILLER                   PIC X(02)  VALUE SPACES.
013500*
013600 01  WS-ACCUMULATORS.
013700     05  WS-READ-CTR              PIC S9(05) COMP VALUE +0.
013800     05  WS-RELEASE-CTR           PIC S9(05) COMP VALUE +0.
013900     05  WS-RETURN-CTR            PIC S9(05) COMP VALUE +0.
014000     05  WS-WRITTEN-CTR           PIC S9(05) COMP VALUE +0.
014100     05  WS-RANK-CTR              PIC S9(05) COMP VALUE +0.
014200     05  WS-RANK-CTR-U REDEFINES WS-RANK-CTR
014300                                  PIC 9(05)  COMP.
014310     05  FILLER                   PIC X(02)  VALUE SPACES.
014400*
014500 01  WS-HOLD-KEY-SAVE.
014600     05  WS-HKS-ACCT-NUMBER       PIC X(12)  VALUE SPACES.
014700     05  WS-HKS-SYMBOL            PIC X(08)  VALUE SPACES.
014710     05  FILLER                   PIC X(01)  VALUE SPACES.
014800*    ** SINGLE-FIELD VIEW, FOR THE "LAST HOLDING WRITTEN"       **
014900*    ** DIAGNOSTIC DISPLAY AT ABEND -- SAVES A MOVE EVERY TIME. **
015000 01  WS-HOLD-KEY-SAVE-KEY REDEFINES WS-HOLD-KEY-SAVE
015010                                  PIC X(21).
015020*
015100 01  DL-DETAIL.
015200     05  FILLER                   PIC X(01)  VALUE SPACES.
015300     05  RANK-DL                  PIC ZZZ9.
015400     05  FILLER                   PIC X(03)  VALUE SPACES.
015500     05  ACCT-NUMBER-DL           PIC X(12).
015600     05  FILLER                   PIC X(02)  VALUE SPACES.
015700     05  SYMBOL-DL                PIC X(08).
015800     05  FILLER                   PIC X(02)  VALUE SPACES.
015900     05  GAIN-LOSS-PCT-DL         PIC ZZZ9.9999.
016000     05  PCT-SIGN-DL              PIC X(01)  VALUE '%'.
016100     05  FILLER                   PIC X(02)  VALUE SPACES.
016200     05  MARKET-VALUE-DL          PIC ZZZZZZZ9.99.
016300     05  FILLER                   PIC X(02)  VALUE SPACES.
016400     05  SECTOR-DL                PIC X(15).
016500     05  FILLER                   PIC X(63)  VALUE SPACES.
016600*
016700 01  HL-HEADER-1.
016800     05  FILLER                   PIC X(01)  VALUE SPACES.
016900     05  FILLER                   PIC X(40)
017000             VALUE 'TOP PERFORMERS -- GAIN/LOSS PERCENT'.
017100     05  FILLER                   PIC X(91)  VALUE SPACES.
017200*
017300 01  HL-HEADER-2.
017400     05  FILLER                   PIC X(01)  VALUE SPACES.
017500     05  FILLER                   PIC X(05)  VALUE 'RANK'.
017600     05  FILLER                   PIC X(08)  VALUE SPACES.
017700     05  FILLER                   PIC X(14)  VALUE 'ACCOUNT NUMBER'.
017800     05  FILLER                   PIC X(04)  VALUE SPACES.
017900     05  FILLER                   PIC X(06)  VALUE 'SYMBOL'.
018000     05  FILLER                   PIC X(06)  VALUE SPACES.
018100     05  FILLER                   PIC X(11)  VALUE 'GAIN/LOSS %'.
018200     05  FILLER                   PIC X(04)  VALUE SPACES.
018300     05  FILLER                   PIC X(12)  VALUE 'MARKET VALUE'.
018400     05  FILLER                   PIC X(06)  VALUE SPACES.
018500     05  FILLER                   PIC X(06)  VALUE 'SECTOR'.
018600     05  FILLER                   PIC X(39)  VALUE SPACES.
018700*
018800 01  DISPLAY-LINE                 PIC X(80).
018900*
019000 LINKAGE SECTION.
019010*
019020*    ** STANDARD MVS PARM AREA -- HALFWORD LENGTH FOLLOWED BY    **
019030*    ** THE PARM TEXT CODED ON THE EXEC STATEMENT.               **
019040 01  LS-PARM-LIMIT-AREA.
019050     05  LS-PARM-LENGTH           PIC S9(04) COMP.
019060     05  LS-PARM-LIMIT-TEXT       PIC X(04).
019070*
019080 PROCEDURE DIVISION USING LS-PARM-LIMIT-AREA.
019100*
019200 000-MAINLINE SECTION.
019300 000-START.
019400     PERFORM 100-INITIALIZE THRU 100-EXIT.
019500     SORT SW-TOP-SORT-FILE
019600         ON DESCENDING KEY SSW-GAIN-LOSS-PCT
019700         INPUT PROCEDURE IS 200-SRT-INPUT-PROCD THRU 200-EXIT
019800         OUTPUT PROCEDURE IS 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
019900     PERFORM 900-TERMINATE THRU 900-EXIT.
019950     MOVE ZERO TO RETURN-CODE.
020000     GOBACK.
020100 000-EXIT.
020200     EXIT.
020300*
020400 100-INITIALIZE.
020500     OPEN INPUT HOLDING-FILE.
020600     IF WS-HOLD-FILE-STATUS NOT = '00'
020700         DISPLAY 'HLDTOP - OPEN FAILED ON HOLDING-FILE - STATUS '
020800                 WS-HOLD-FILE-STATUS
020850         MOVE 16 TO RETURN-CODE
020900         GOBACK
020950     END-IF.
021000     OPEN OUTPUT REPORT-FILE.
021100     IF WS-RPT-FILE-STATUS NOT = '00'
021200         DISPLAY 'HLDTOP - OPEN FAILED ON REPORT-FILE - STATUS '
021300                 WS-RPT-FILE-STATUS
021350         MOVE 16 TO RETURN-CODE
021400         GOBACK
021450     END-IF.
021500     PERFORM 150-EDIT-PARM THRU 150-EXIT.
021600     MOVE HL-HEADER-1 TO TR-OUTPUT-REP-LINE.
021700     WRITE TR-OUTPUT-REP-LINE.
021800     MOVE HL-HEADER-2 TO TR-OUTPUT-REP-LINE.
021900     WRITE TR-OUTPUT-REP-LINE.
022000 100-EXIT.
022100     EXIT.
022200*
022300 150-EDIT-PARM.
022400*    ** PARM IS PASSED FROM THE EXEC STATEMENT AS A 4-BYTE       **
022500*    ** NUMERIC TEXT FIELD -- '0005' MEANS TOP 5.  NO PARM, A    **
022600*    ** BLANK PARM, OR A NON-NUMERIC PARM DEFAULTS TO TOP 10.    **
022700     MOVE 'YES' TO WS-PARM-VALID-SW.
022800     IF LS-PARM-LENGTH = +0
022900         MOVE 'NO ' TO WS-PARM-VALID-SW
023000     ELSE
023100         MOVE LS-PARM-LIMIT-TEXT TO WS-TOP-LIMIT-TEXT
023200         IF WS-TOP-LIMIT-NUM IS NOT NUMERIC
023300             MOVE 'NO ' TO WS-PARM-VALID-SW
023400         END-IF
023500     END-IF.
023600     IF PARM-IS-VALID
023700         MOVE WS-TOP-LIMIT-NUM TO WS-TOP-LIMIT
023800     ELSE
023900         MOVE 10 TO WS-TOP-LIMIT
023950         MOVE 'Y' TO WS-PARM-DFLT-SW
024000         DISPLAY 'HLDTOP - NO VALID PARM SUPPLIED, DEFAULTING '
024100                 'TO TOP 10'
024200     END-IF.
024300 150-EXIT.
024400     EXIT.
024500*
024600 200-SRT-INPUT-PROCD SECTION.
024700 200-START.
024800     PERFORM 800-READ-HOLDING THRU 800-EXIT.
024900     PERFORM 850-FORMAT-RELEASE THRU 850-EXIT
025000         UNTIL EOF-HOLDINGS.
025100 200-EXIT.
025200     EXIT.
025300*
025400 300-SRT-OUTPUT-PROCD SECTION.
025500 300-START.
025600     PERFORM 330-RETURN-SRTD-REC THRU 330-EXIT.
025700     PERFORM 340-PRSS-SORTED-OUTPUT THRU 340-EXIT
025800         UNTIL EOF-SRT-OUTPUT
025900         OR WS-RANK-CTR > WS-TOP-LIMIT.
026000     DISPLAY 'HLDTOP - TOP-N LISTING COMPLETE - RANKED '
026100             WS-RANK-CTR-U.
026200 300-EXIT.
026300     EXIT.
026400*
026500 340-PRSS-SORTED-OUTPUT.
026600     ADD 1 TO WS-RANK-CTR.
026650     IF WS-RANK-CTR <= WS-TOP-LIMIT
026660         ADD 1 TO WS-RANK-SAVE-CTR
026670     END-IF.
026700     IF WS-RANK-CTR <= WS-TOP-LIMIT
026800         PERFORM 343-DETAIL-LINE-PRSS THRU 343-EXIT
026900     END-IF.
027000     PERFORM 330-RETURN-SRTD-REC THRU 330-EXIT.
027100 340-EXIT.
027200     EXIT.
027300*
027400 343-DETAIL-LINE-PRSS.
027500     MOVE WS-RANK-CTR        TO RANK-DL.
027600     MOVE SSW-ACCT-NUMBER    TO ACCT-NUMBER-DL.
027700     MOVE SSW-SYMBOL         TO SYMBOL-DL.
027800     MOVE SSW-GAIN-LOSS-PCT  TO GAIN-LOSS-PCT-DL.
027900     MOVE SSW-MARKET-VALUE   TO MARKET-VALUE-DL.
028000     MOVE SSW-SECTOR         TO SECTOR-DL.
028100     MOVE DL-DETAIL          TO TR-OUTPUT-REP-LINE.
028200     WRITE TR-OUTPUT-REP-LINE.
028300     ADD 1 TO WS-WRITTEN-CTR.
028400     MOVE SSW-ACCT-NUMBER    TO WS-HKS-ACCT-NUMBER.
028500     MOVE SSW-SYMBOL         TO WS-HKS-SYMBOL.
028600 343-EXIT.
028700     EXIT.
028800*
028900 800-READ-HOLDING.
029000     READ HOLDING-FILE
029100         AT END
029200             MOVE 'YES' TO WS-EOF-HOLD-SW
029300             GO TO 800-EXIT
029400     END-READ.
029500     ADD 1 TO WS-READ-CTR.
029600 800-EXIT.
029700     EXIT.
029800*
029900 850-FORMAT-RELEASE.
030000     MOVE HLD-ACCT-NUMBER    TO SSW-ACCT-NUMBER.
030100     MOVE HLD-SYMBOL         TO SSW-SYMBOL.
030200     MOVE HLD-QUANTITY       TO SSW-QUANTITY.
030300     MOVE HLD-PURCHASE-PRICE TO SSW-PURCHASE-PRICE.
030400     MOVE HLD-CURRENT-PRICE  TO SSW-CURRENT-PRICE.
030500     MOVE HLD-MARKET-VALUE   TO SSW-MARKET-VALUE.
030600     MOVE HLD-GAIN-LOSS-PCT  TO SSW-GAIN-LOSS-PCT.
030700     MOVE HLD-SECTOR         TO SSW-SECTOR.
030800     RELEASE SW-TOP-SORT-WORK.
030900     ADD 1 TO WS-RELEASE-CTR.
031000     PERFORM 800-READ-HOLDING THRU 800-EXIT.
031100 850-EXIT.
031200     EXIT.
031300*
031400 330-RETURN-SRTD-REC.
031500     RETURN SW-TOP-SORT-FILE
031600         AT END
031700             MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW
031800             GO TO 330-EXIT
031900     END-RETURN.
032000     ADD 1 TO WS-RETURN-CTR.
032100 330-EXIT.
032200     EXIT.
032300*
032400 900-TERMINATE.
032500     CLOSE HOLDING-FILE.
032600     CLOSE REPORT-FILE.
032700     DISPLAY 'HLDTOP - HOLDINGS READ       ' WS-READ-CTR.
032800     DISPLAY 'HLDTOP - SORT WORK RELEASED   ' WS-RELEASE-CTR.
032900     DISPLAY 'HLDTOP - SORT WORK RETURNED   ' WS-RETURN-CTR.
033000     DISPLAY 'HLDTOP - DETAIL LINES WRITTEN ' WS-WRITTEN-CTR.
033100 900-EXIT.
033200     EXIT.
033300*
033400******************************************************************
033500*  END OF PROGRAM HLDTOP
033600******************************************************************
