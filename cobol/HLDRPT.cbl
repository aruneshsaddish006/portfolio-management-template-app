000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HLDRPT.
000300 AUTHOR.        R P DAVENPORT.
000400 INSTALLATION.  BROKERAGE OPERATIONS - PORTFOLIO SERVICES.
000500 DATE-WRITTEN.  03-21-94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          PROGRAM USED TO CREATE THE HOLDINGS REPORT: HLDRPT     *
001300*          READS HOLDINGS.DAT, SORTS THE RECORDS DESCENDING BY   *
001400*          MARKET VALUE, THEN PRINTS A DETAIL LINE PER HOLDING   *
001500*          WITH PAGING, HEADINGS, AND A GRAND TOTAL LINE.        *
001600*                                                                *
001700*          TIES IN MARKET VALUE ARE BROKEN BY ORIGINAL FILE      *
001800*          ORDER -- COBOL SORT IS NOT GUARANTEED STABLE, SO THE  *
001900*          INPUT PROCEDURE TAGS EVERY RECORD WITH ITS READ       *
002000*          SEQUENCE NUMBER AS A SECONDARY ASCENDING KEY BEFORE   *
002100*          RELEASING IT.  SEE BRK-0091 BELOW.                    *
002200******************************************************************
002300*                                                                *
002400*                     C H A N G E   L O G                       *
002500*                                                                *
002600*    DATE      BY    TICKET     DESCRIPTION                      *
002700*    --------  ----  ---------  ------------------------------   *
002800*    03-21-94  RPD   BRK-0059   ORIGINAL PROGRAM, FIRST CUT.      *
002900*    08-02-94  RPD   BRK-0091   ADDED THE SEQUENCE-NUMBER TAG AS  *
003000*                               A SECONDARY SORT KEY -- SORTED    *
003100*                               OUTPUT WAS REORDERING TIED       *
003200*                               MARKET VALUES BETWEEN RUNS.       *
003300*    01-16-95  JKW   BRK-0112   ADDED GRAND TOTAL LINE AT AUDIT'S *
003400*                               REQUEST.                         *
003500*    07-29-95  JKW   BRK-0133   WIDENED CUST-NAME... NO, ACCOUNT  *
003600*                               NUMBER FIELD ON THE DETAIL LINE   *
003700*                               TO 12 BYTES TO MATCH THE NEW      *
003800*                               ACCOUNT NUMBERING SCHEME.         *
003900*    03-05-96  RPD   BRK-0169   COMP-3 CONVERSION PER STANDARDS   *
004000*                               MEMO 96-03.                      *
004100*    11/14/96  JKW   BRK-0197   PURCHASE DATE ADDED TO THE        *
004200*                               DETAIL LINE PER PORTFOLIO         *
004300*                               SERVICES REQUEST BRK-1183.        *
004400*    07/02/97  RPD   BRK-0218   PAGE BREAK LOGIC CORRECTED --     *
004500*                               WAS HEADING EVERY PAGE EXCEPT     *
004600*                               THE FIRST.                       *
004700*    01/21/98  JKW   BRK-0239   GAIN/LOSS PERCENT ADDED TO THE     *
004800*                               DETAIL LINE.                      *
004900*    12/09/98  JKW   Y2K-0018   PURCHASE DATE PRINTS AS-STORED,    *
005000*                               YYYY-MM-DD, FOUR-DIGIT YEAR --     *
005100*                               NO CHANGE REQUIRED.                *
005200*    05/06/99  RPD   Y2K-0040   CLOSED Y2K TICKET AFTER QA SIGN    *
005300*                               OFF.                              *
005400*    09/25/00  JKW   BRK-0256   RECORD COUNT ADDED TO END-OF-JOB   *
005500*                               DISPLAY.                          *
005600*    02/12/03  RPD   BRK-0288   RECOMPILED UNDER ENTERPRISE        *
005700*                               COBOL V3, NO LOGIC CHANGE.         *
005750*    06/30/05  JKW   BRK-0314   ADDED DL-DETAIL-KEY NUMERIC VIEW   *
005760*                               OF ACCT-NUMBER-DL FOR FUTURE       *
005770*                               NUMERIC-COMPARE FIXES.             *
005780*    11/14/05  RPD   BRK-0315   REPORT GRAND TOTAL LINE WAS        *
005782*                               MISSING THE TOTAL GAIN/LOSS AND    *
005784*                               HOLDINGS-COUNT FIGURES AUDIT        *
005786*                               ASKED FOR -- ADDED WS-REPORT-       *
005788*                               TOTAL-GAIN-LOSS ACCUMULATOR AND     *
005790*                               GAIN-LOSS-GTL/HOLDINGS-COUNT TO     *
005792*                               TL-REPORT-TOTALS.                  *
005793*    03/18/06  JKW   BRK-0318   DETAIL LINE WAS MISSING PURCHASE    *
005794*                               PRICE AND CURRENT PRICE COLUMNS --  *
005795*                               ADDED PURCHASE-PRICE-DL AND         *
005796*                               CURRENT-PRICE-DL.  ALSO WIDENED     *
005797*                               GAIN-LOSS-PCT-DL TO FOUR DECIMALS   *
005798*                               WITH A PERCENT-SIGN BYTE TO MATCH   *
005799*                               HLDTOP -- DROPPED SECTOR-DL, WHICH   *
005801*                               PORTFOLIO SERVICES CONFIRMED WAS     *
005802*                               NEVER PART OF THE HOLDINGS REPORT    *
005803*                               SPEC, TO MAKE ROOM.                  *
005804******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.   IBM-390.
006200 OBJECT-COMPUTER.   IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500*
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT HOLDING-FILE    ASSIGN TO HOLDIN
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS IS WS-HOLD-FILE-STATUS.
007100     SELECT SW-HOLD-SORT-FILE ASSIGN TO UT-S-SORTWK1.
007200     SELECT REPORT-FILE     ASSIGN TO HOLDRPT
007300            FILE STATUS IS WS-RPT-FILE-STATUS.
007400*
007500 DATA DIVISION.
007600 FILE SECTION.
007700*
007800 FD  HOLDING-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS HOLDING-RECORD.
008300     COPY CPHOLD.
008400*
008500 FD  REPORT-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 132 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS HR-OUTPUT-REP-LINE.
009100 01  HR-OUTPUT-REP-LINE             PIC X(132).
009200*
009300 SD  SW-HOLD-SORT-FILE
009400     RECORD CONTAINS 106 CHARACTERS
009500     DATA RECORD IS SW-HOLD-SORT-WORK.
009600*
009700 01  SW-HOLD-SORT-WORK.
009800     05  SSW-MARKET-VALUE     PIC S9(9)V99   COMP-3.
009900     05  SSW-SEQUENCE-TAG     PIC 9(08)      COMP.
010000     05  SSW-ACCT-NUMBER      PIC X(12).
010100     05  SSW-SYMBOL           PIC X(08).
010200     05  SSW-QUANTITY         PIC S9(7)V999  COMP-3.
010300     05  SSW-PURCHASE-PRICE   PIC S9(7)V9999 COMP-3.
010400     05  SSW-CURRENT-PRICE    PIC S9(7)V9999 COMP-3.
010500     05  SSW-GAIN-LOSS-PCT    PIC S9(3)V9999 COMP-3.
010600     05  SSW-SECTOR           PIC X(15).
010700     05  SSW-PURCHASE-DATE    PIC X(10).
010800     05  FILLER               PIC X(29).
010810*    NUMERIC BREAKOUT OF THE PURCHASE DATE, USED BY 343 WHEN
010820*    THE -TRACE UPSI SWITCH IS ON TO VALIDATE THE YEAR RANGE.
010830 01  SSW-PURCH-DATE-NUM REDEFINES SW-HOLD-SORT-WORK.
010840     05  FILLER               PIC X(67).
010850     05  SSW-PD-YYYY          PIC 9(04).
010860     05  FILLER               PIC X(01).
010870     05  SSW-PD-MM            PIC 9(02).
010880     05  FILLER               PIC X(01).
010890     05  SSW-PD-DD            PIC 9(02).
010900     05  FILLER               PIC X(29).
010950*
011000 WORKING-STORAGE SECTION.
011100*================================*
011200*
011210 77  WS-RETR-SAVE-CTR             PIC S9(7) COMP-3 VALUE ZERO.
011220 77  WS-HDG-SW                    PIC X(01) VALUE 'N'.
011230*
011300 01  FILE-STATUS-CODES.
011400     05  WS-HOLD-FILE-STATUS      PIC X(02)  VALUE SPACES.
011500     05  WS-RPT-FILE-STATUS       PIC X(02)  VALUE SPACES.
011600     05  FILLER                   PIC X(04)  VALUE SPACES.
011700*
011800 01  PROGRAM-INDICATOR-SWITCHES.
011900     05  WS-EOF-HOLD-SW           PIC X(03)  VALUE 'NO '.
012000         88  EOF-HOLDINGS                     VALUE 'YES'.
012100     05  WS-EOF-SRT-OUTPUT-SW     PIC X(03)  VALUE 'NO '.
012200         88  EOF-SRT-OUTPUT                   VALUE 'YES'.
012250     05  FILLER                   PIC X(03)  VALUE SPACES.
012300*
012400 01  WS-REPORT-CONTROLS.
012500     05  WS-PAGE-COUNT            PIC S9(3)  COMP  VALUE +0.
012600     05  WS-LINES-PER-PAGE        PIC S9(2)  COMP  VALUE +50.
012700     05  WS-LINES-USED            PIC S9(2)  COMP  VALUE +51.
012800     05  WS-LINE-SPACING          PIC S9(1)  COMP  VALUE +0.
012850     05  FILLER                   PIC X(04)  VALUE SPACES.
012900*
013000 01  WS-ACCUMULATORS.
013100     05  WS-READ-CTR              PIC S9(7)  COMP  VALUE +0.
013200     05  WS-REL-CTR               PIC S9(7)  COMP  VALUE +0.
013300     05  WS-RETR-CTR              PIC S9(7)  COMP  VALUE +0.
013400     05  WS-WRTN-CTR              PIC S9(7)  COMP  VALUE +0.
013500*  FOR REPORT GRAND TOTAL
013600     05  WS-MARKET-VALUE-GTL      PIC S9(11)V99 COMP-3 VALUE +0.
013620     05  WS-REPORT-TOTAL-GAIN-LOSS PIC S9(11)V99 COMP-3 VALUE +0.
013640     05  WS-COST-BASIS            PIC S9(9)V99   COMP-3 VALUE +0.
013650     05  FILLER                   PIC X(04)  VALUE SPACES.
013700*
013800 01  DL-DETAIL.
013900     05  FILLER            PIC X(02)  VALUE SPACES.
014000     05  ACCT-NUMBER-DL    PIC X(12).
014100     05  FILLER            PIC X(02)  VALUE SPACES.
014200     05  SYMBOL-DL         PIC X(08).
014300     05  FILLER            PIC X(02)  VALUE SPACES.
014400     05  QUANTITY-DL       PIC ZZZ,ZZ9.999.
014450     05  FILLER            PIC X(02)  VALUE SPACES.
014460     05  PURCHASE-PRICE-DL PIC ZZZ,ZZ9.9999.
014470     05  FILLER            PIC X(02)  VALUE SPACES.
014480     05  CURRENT-PRICE-DL  PIC ZZZ,ZZ9.9999.
014500     05  FILLER            PIC X(02)  VALUE SPACES.
014600     05  MARKET-VALUE-DL   PIC Z,ZZZ,ZZ9.99-.
014700     05  FILLER            PIC X(02)  VALUE SPACES.
014800     05  GAIN-LOSS-PCT-DL  PIC ZZZ9.9999.
014850     05  PCT-SIGN-DL       PIC X(01)  VALUE '%'.
014900     05  FILLER            PIC X(02)  VALUE SPACES.
015200     05  PURCHASE-DATE-DL  PIC X(10).
015300     05  FILLER            PIC X(28)  VALUE SPACES.
015310*
015320*    NUMERIC/ALPHA DUAL VIEW OF THE DETAIL LINE'S ACCOUNT NUMBER --
015330*    SAME IDIOM AS WS-PRIOR-BALANCE-KEY-N IN BALPOST, FOR WHEN A
015335*    LATER FIX NEEDS TO COMPARE ACCT-NUMBER-DL NUMERICALLY.
015340 01  DL-DETAIL-KEY REDEFINES DL-DETAIL.
015350     05  FILLER            PIC X(02).
015360     05  DLK-ACCT-NUMBER-N PIC 9(12).
015370     05  FILLER            PIC X(118).
015400*
015500 01  HL-HEADER-1.
015600     05  FILLER            PIC X(01)  VALUE SPACES.
015700     05  FILLER            PIC X(15)  VALUE 'REPORT NO HR001'.
015800     05  FILLER            PIC X(34)  VALUE SPACES.
015900     05  FILLER            PIC X(19)
016000                  VALUE 'HOLDINGS REPORT AS '.
016100     05  FILLER            PIC X(06)  VALUE 'OF RUN'.
016200     05  FILLER            PIC X(29)  VALUE SPACES.
016300     05  FILLER            PIC X(05)  VALUE 'PAGE '.
016400     05  RPT-PAGE-NO       PIC ZZZ.
016500     05  FILLER            PIC X(20)  VALUE SPACES.
016600*
016700 01  HL-HEADER-2.
016800     05  FILLER            PIC X(02)  VALUE SPACES.
016900     05  FILLER            PIC X(12)  VALUE 'ACCOUNT NO  '.
017000     05  FILLER            PIC X(02)  VALUE SPACES.
017100     05  FILLER            PIC X(08)  VALUE 'SYMBOL  '.
017200     05  FILLER            PIC X(02)  VALUE SPACES.
017300     05  FILLER            PIC X(11)  VALUE 'QUANTITY   '.
017320     05  FILLER            PIC X(02)  VALUE SPACES.
017340     05  FILLER            PIC X(12)  VALUE 'PURCH PRICE '.
017360     05  FILLER            PIC X(02)  VALUE SPACES.
017380     05  FILLER            PIC X(12)  VALUE 'CURR PRICE  '.
017400     05  FILLER            PIC X(02)  VALUE SPACES.
017500     05  FILLER            PIC X(13)  VALUE 'MARKET VALUE '.
017600     05  FILLER            PIC X(02)  VALUE SPACES.
017700     05  FILLER            PIC X(10)  VALUE 'GAIN/LOSS%'.
017800     05  FILLER            PIC X(02)  VALUE SPACES.
018100     05  FILLER            PIC X(10)  VALUE 'PURCH DATE'.
018150     05  FILLER            PIC X(28)  VALUE SPACES.
018300*
018400 01  TL-REPORT-TOTALS.
018500     05  FILLER            PIC X(05)  VALUE SPACES.
018600     05  FILLER            PIC X(26)
018700                  VALUE 'GRAND TOTAL MARKET VALUE: '.
018800     05  MARKET-VALUE-GTL  PIC Z,ZZZ,ZZZ,ZZ9.99-.
018820     05  FILLER            PIC X(02)  VALUE SPACES.
018840     05  FILLER            PIC X(26)
018860                  VALUE 'GRAND TOTAL GAIN/LOSS:    '.
018870     05  GAIN-LOSS-GTL     PIC Z,ZZZ,ZZZ,ZZ9.99-.
018880     05  FILLER            PIC X(02)  VALUE SPACES.
018890     05  FILLER            PIC X(21)
018891                  VALUE 'HOLDINGS COUNT:      '.
018892     05  HOLDINGS-COUNT    PIC ZZZ,ZZ9.
018893     05  FILLER            PIC X(09)  VALUE SPACES.
019000*
019100 01  DISPLAY-LINE.
019200     05  DISP-MESSAGE      PIC X(45)  VALUE SPACES.
019300     05  DISP-VALUE        PIC ZZZZZZ9.
019350     05  FILLER            PIC X(04)  VALUE SPACES.
019400*
019500*    NUMERIC/EDITED DUAL VIEW OF THE GRAND TOTAL, KEPT FOR THE
019600*    DEBUG UPSI SWITCH -- SEE 550-DISPLAY-PROG-DIAG.
019700 01  WS-MARKET-VALUE-GTL-ALT REDEFINES WS-MARKET-VALUE-GTL
019800                             PIC S9(13) COMP-3.
020000*
020100 PROCEDURE DIVISION.
020200*
020300 000-MAINLINE SECTION.
020400*
020500     OPEN INPUT  HOLDING-FILE.
020600     OPEN OUTPUT REPORT-FILE.
020700     IF WS-HOLD-FILE-STATUS NOT = '00'
020800        DISPLAY 'HLDRPT - HOLDING-FILE OPEN FAILED, STATUS '
020900                 WS-HOLD-FILE-STATUS
021000        MOVE 16 TO RETURN-CODE
021100        GOBACK
021200     END-IF.
021300     SORT SW-HOLD-SORT-FILE
021400          ON DESCENDING KEY SSW-MARKET-VALUE
021500             ASCENDING  KEY SSW-SEQUENCE-TAG
021600          INPUT  PROCEDURE 200-SRT-INPUT-PROCD THRU 200-EXIT
021700          OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
021800     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
021900     CLOSE HOLDING-FILE
022000           REPORT-FILE.
022100     MOVE ZERO TO RETURN-CODE.
022200     GOBACK.
022300*
022400 200-SRT-INPUT-PROCD SECTION.
022500*
022600     PERFORM 800-READ-HOLDING THRU 800-EXIT.
022700     PERFORM 210-TAG-AND-RELEASE THRU 210-EXIT
022800             UNTIL EOF-HOLDINGS.
022900*
023000 200-EXIT.
023100     EXIT.
023200*
023300 210-TAG-AND-RELEASE.
023400*
023500     PERFORM 850-FORMAT-RELEASE THRU 850-EXIT.
023600     PERFORM 800-READ-HOLDING  THRU 800-EXIT.
023700*
023800 210-EXIT.
023900     EXIT.
024000*
024100 300-SRT-OUTPUT-PROCD SECTION.
024200*
024300     PERFORM 320-INITIALIZE-OUTPUT THRU 320-EXIT.
024400     PERFORM 900-RETURN-SRTD-REC   THRU 900-EXIT.
024500     PERFORM 340-PRSS-SORTED-OUTPUT THRU 340-EXIT
024600             UNTIL EOF-SRT-OUTPUT.
024700     PERFORM 500-PRSS-REPORT-TOTALS THRU 500-EXIT.
024800*
024900 300-EXIT.
025000     EXIT.
025100*
025200 320-INITIALIZE-OUTPUT.
025300*
025400     MOVE +0 TO WS-PAGE-COUNT.
025500     MOVE +0 TO WS-MARKET-VALUE-GTL.
025600     MOVE 'NO ' TO WS-EOF-SRT-OUTPUT-SW.
025700     MOVE SPACES TO DL-DETAIL.
025800*
025900 320-EXIT.
026000     EXIT.
026100*
026200 340-PRSS-SORTED-OUTPUT.
026300*
026400     IF WS-LINES-USED >= WS-LINES-PER-PAGE
026500        PERFORM 955-HEADINGS THRU 955-EXIT
026600     END-IF.
026700     PERFORM 343-DETAIL-LINE-PRSS THRU 343-EXIT.
026800     PERFORM 900-RETURN-SRTD-REC  THRU 900-EXIT.
026900*
027000 340-EXIT.
027100     EXIT.
027200*
027300 343-DETAIL-LINE-PRSS.
027400*
027500     MOVE SSW-ACCT-NUMBER   TO ACCT-NUMBER-DL.
027600     MOVE SSW-SYMBOL        TO SYMBOL-DL.
027700     MOVE SSW-QUANTITY      TO QUANTITY-DL.
027750     MOVE SSW-PURCHASE-PRICE TO PURCHASE-PRICE-DL.
027780     MOVE SSW-CURRENT-PRICE TO CURRENT-PRICE-DL.
027800     MOVE SSW-MARKET-VALUE  TO MARKET-VALUE-DL.
027900     MOVE SSW-GAIN-LOSS-PCT TO GAIN-LOSS-PCT-DL.
028100     MOVE SSW-PURCHASE-DATE TO PURCHASE-DATE-DL.
028150     COMPUTE WS-COST-BASIS ROUNDED =
028160        SSW-QUANTITY * SSW-PURCHASE-PRICE.
028170     ADD  SSW-MARKET-VALUE  TO WS-MARKET-VALUE-GTL.
028180     COMPUTE WS-REPORT-TOTAL-GAIN-LOSS ROUNDED =
028190        WS-REPORT-TOTAL-GAIN-LOSS + SSW-MARKET-VALUE - WS-COST-BASIS.
028300     WRITE HR-OUTPUT-REP-LINE FROM DL-DETAIL
028400         AFTER ADVANCING 1.
028450     ADD 1 TO WS-LINES-USED.
028480     ADD 1 TO WS-WRTN-CTR.
028500     MOVE SPACES TO DL-DETAIL.
028700*
028800 343-EXIT.
028900     EXIT.
029000*
029100 500-PRSS-REPORT-TOTALS.
029200*
029300     MOVE WS-MARKET-VALUE-GTL         TO MARKET-VALUE-GTL.
029320     MOVE WS-REPORT-TOTAL-GAIN-LOSS   TO GAIN-LOSS-GTL.
029340     MOVE WS-WRTN-CTR                 TO HOLDINGS-COUNT.
029400     WRITE HR-OUTPUT-REP-LINE FROM TL-REPORT-TOTALS
029500         AFTER ADVANCING 2.
029600*
029700 500-EXIT.
029800     EXIT.
029900*
030000 550-DISPLAY-PROG-DIAG.
030100*
030200     MOVE 'HOLDINGS READ                                '
030300          TO DISP-MESSAGE.
030400     MOVE WS-READ-CTR TO DISP-VALUE.
030500     DISPLAY DISPLAY-LINE.
030600     MOVE 'HOLDINGS RELEASED TO SORT                    '
030700          TO DISP-MESSAGE.
030800     MOVE WS-REL-CTR TO DISP-VALUE.
030900     DISPLAY DISPLAY-LINE.
031000     MOVE 'HOLDINGS RETURNED FROM SORT                  '
031100          TO DISP-MESSAGE.
031200     MOVE WS-RETR-CTR TO DISP-VALUE.
031300     DISPLAY DISPLAY-LINE.
031400     MOVE 'DETAIL LINES WRITTEN TO REPORT               '
031500          TO DISP-MESSAGE.
031600     MOVE WS-WRTN-CTR TO DISP-VALUE.
031700     DISPLAY DISPLAY-LINE.
031800*
031900 550-EXIT.
032000     EXIT.
032100*
032200 800-READ-HOLDING.
032300*
032400     READ HOLDING-FILE
032500         AT END MOVE 'YES' TO WS-EOF-HOLD-SW
032600                GO TO 800-EXIT.
032700     ADD 1 TO WS-READ-CTR.
032800*
032900 800-EXIT.
033000     EXIT.
033100*
033200 850-FORMAT-RELEASE.
033300*
033400     MOVE HLD-MARKET-VALUE  TO SSW-MARKET-VALUE.
033500     MOVE WS-READ-CTR       TO SSW-SEQUENCE-TAG.
033600     MOVE HLD-ACCT-NUMBER   TO SSW-ACCT-NUMBER.
033700     MOVE HLD-SYMBOL        TO SSW-SYMBOL.
033800     MOVE HLD-QUANTITY      TO SSW-QUANTITY.
033900     MOVE HLD-PURCHASE-PRICE TO SSW-PURCHASE-PRICE.
034000     MOVE HLD-CURRENT-PRICE TO SSW-CURRENT-PRICE.
034100     MOVE HLD-GAIN-LOSS-PCT TO SSW-GAIN-LOSS-PCT.
034200     MOVE HLD-SECTOR        TO SSW-SECTOR.
034300     MOVE HLD-PURCHASE-DATE TO SSW-PURCHASE-DATE.
034400     RELEASE SW-HOLD-SORT-WORK.
034500     ADD 1 TO WS-REL-CTR.
034600*
034700 850-EXIT.
034800     EXIT.
034900*
035000 900-RETURN-SRTD-REC.
035100*
035200     RETURN SW-HOLD-SORT-FILE INTO SW-HOLD-SORT-WORK
035300         AT END MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW
035400                GO TO 900-EXIT.
035500     ADD 1 TO WS-RETR-CTR.
035600     ADD 1 TO WS-RETR-SAVE-CTR.
035700*
035800 900-EXIT.
035900     EXIT.
035950*
036000 955-HEADINGS.
036100*
036200     ADD 1 TO WS-PAGE-COUNT.
036250     MOVE 'Y' TO WS-HDG-SW.
036300     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
036400     WRITE HR-OUTPUT-REP-LINE FROM HL-HEADER-1
036500         AFTER ADVANCING PAGE.
036600     MOVE 1 TO WS-LINES-USED.
036700     WRITE HR-OUTPUT-REP-LINE FROM HL-HEADER-2
036800         AFTER ADVANCING 2.
036900     ADD 2 TO WS-LINES-USED.
037000*
037100 955-EXIT.
037200     EXIT.
037300*
037400******************************************************************
037500*  END OF PROGRAM HLDRPT
037600******************************************************************
