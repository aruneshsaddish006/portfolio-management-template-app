000100******************************************************************
000200*    CPACCT   --  ACCOUNT MASTER RECORD LAYOUT                   *
000300*    COPY MEMBER FOR ACCOUNTS.DAT                                *
000400*                                                                *
000500*    ONE ENTRY PER BROKERAGE ACCOUNT.  RECORDS ARE NOT KEYED ON  *
000600*    DISK (LINE SEQUENTIAL, NO INDEXED SUPPORT) -- CALLING       *
000700*    PROGRAM MATCHES ACCT-CUSTOMER-ID SEQUENTIALLY.              *
000800*                                                                *
000900*    2024-02-06  RPD  ORIGINAL LAYOUT FOR BALAGG CONVERSION.     *
000950*    2024-03-19  RPD  BRK-0313   DROPPED TRAILING FILLER -- THE  *
000960*                               NAMED FIELDS ALREADY TOTAL 70    *
000970*                               BYTES, ACCOUNTS.DAT'S FULL FIXED *
000980*                               RECORD LENGTH, NO ROOM LEFT OVER.*
001000******************************************************************
001100 01  ACCOUNT-RECORD.
001200     05  ACCT-NUMBER          PIC X(12).
001300     05  ACCT-CUSTOMER-ID     PIC X(10).
001400     05  ACCT-TYPE            PIC X(10).
001500         88  ACCT-TYPE-IRA          VALUE 'IRA       '.
001600         88  ACCT-TYPE-401K         VALUE '401K      '.
001700         88  ACCT-TYPE-BROKERAGE    VALUE 'BROKERAGE '.
001800     05  ACCT-NAME            PIC X(30).
001900     05  ACCT-STATUS          PIC X(08).
002000         88  ACCT-ACTIVE            VALUE 'ACTIVE  '.
002100         88  ACCT-CLOSED            VALUE 'CLOSED  '.
