000100******************************************************************
000200*    CPPRICE  --  MARKET PRICE QUOTE RECORD LAYOUT               *
000300*    COPY MEMBER FOR PRICEQUOTE.DAT                              *
000400*                                                                *
000500*    FEED IS SORTED ASCENDING BY PRC-SYMBOL.  LOADED WHOLE INTO  *
000600*    A WORKING-STORAGE TABLE AND LOCATED WITH SEARCH ALL --      *
000700*    THERE IS NO INDEXED/ISAM SUPPORT FOR THIS FILE.             *
000800*                                                                *
000900*    2024-02-11  RPD  ORIGINAL LAYOUT FOR HLDPRICE CONVERSION.   *
001000******************************************************************
001100 01  PRICE-QUOTE-RECORD.
001200     05  PRC-SYMBOL           PIC X(08).
001300     05  PRC-CURRENT-PRICE    PIC S9(7)V9999 COMP-3.
001400     05  FILLER               PIC X(04).
