000100******************************************************************
000200*    CPTXN    --  ACCOUNT TRANSACTION RECORD LAYOUT              *
000300*    COPY MEMBER FOR TRANSACTIONS.DAT                            *
000400*                                                                *
000500*    FILE IS ASSUMED PRE-SORTED BY TXN-ACCT-NUMBER BY THE        *
000600*    UPSTREAM FEED -- THIS SHOP DOES NOT RE-SORT IT.  ONLY       *
000700*    TXN-STATUS = PENDING IS FOLDED INTO A BALANCE BY BALAGG;    *
000800*    COMPLETED/FAILED ITEMS ARE ASSUMED ALREADY REFLECTED IN     *
000900*    BAL-CURRENT.                                                *
001000*                                                                *
001100*    2024-02-06  RPD  ORIGINAL LAYOUT FOR BALAGG CONVERSION.     *
001200******************************************************************
001300 01  TRANSACTION-RECORD.
001400     05  TXN-ACCT-NUMBER      PIC X(12).
001500     05  TXN-TYPE             PIC X(08).
001600         88  TXN-IS-DEBIT           VALUE 'DEBIT   '.
001700         88  TXN-IS-CREDIT          VALUE 'CREDIT  '.
001800         88  TXN-IS-TRANSFER        VALUE 'TRANSFER'.
001900     05  TXN-AMOUNT           PIC S9(9)V99 COMP-3.
002000     05  TXN-STATUS           PIC X(09).
002100         88  TXN-PENDING            VALUE 'PENDING  '.
002200         88  TXN-COMPLETED          VALUE 'COMPLETED'.
002300         88  TXN-FAILED             VALUE 'FAILED   '.
002400     05  FILLER               PIC X(01).
