000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BALPOST.
000300 AUTHOR.        J K WOZNIAK.
000400 INSTALLATION.  BROKERAGE OPERATIONS - ACCOUNT SERVICES.
000500 DATE-WRITTEN.  02/13/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          SEQUENTIAL MASTER-UPDATE RUN.  APPLIES EACH            *
001300*          TRANSACTION IN TRANSACTIONS.DAT TO THE MATCHING        *
001400*          ACCOUNT IN BALANCES.DAT AND REWRITES THE BALANCE       *
001500*          RECORD IN PLACE.  THIS IS THE BATCH EQUIVALENT OF      *
001600*          THE ON-LINE "APPLY ONE TRANSACTION" SERVICE CALL --    *
001700*          EXCEPT HERE WE DRIVE IT OFF THE WHOLE TRANSACTION      *
001800*          FILE FOR THE RUN RATHER THAN ONE CALL AT A TIME.       *
001900*                                                                *
002000*          BOTH FILES MUST BE PRE-SORTED ASCENDING BY ACCOUNT     *
002100*          NUMBER.  TRANSACTIONS FOR AN ACCOUNT NOT PRESENT IN     *
002200*          BALANCES.DAT ARE REJECTED TO SYSOUT AND SKIPPED --     *
002300*          THIS PROGRAM DOES NOT ADD NEW BALANCE RECORDS.         *
002400******************************************************************
002500*                                                                *
002600*                     C H A N G E   L O G                       *
002700*                                                                *
002800*    DATE      BY    TICKET     DESCRIPTION                      *
002900*    --------  ----  ---------  ------------------------------   *
003000*    02/13/94  JKW   BRK-0045   ORIGINAL PROGRAM, FIRST CUT.      *
003100*    06/02/94  JKW   BRK-0071   TRANSFER NOW RECOGNIZED AS A      *
003200*                               VALID TYPE BUT SKIPPED --         *
003300*                               MATCHES ON-LINE BEHAVIOR.         *
003400*    10/19/94  RPD   BRK-0099   GUARD AGAINST TRANSACTION FOR     *
003500*                               AN ACCOUNT NUMBER NOT FOUND ON    *
003600*                               BALANCES.DAT -- WAS ABENDING.     *
003700*    04/27/95  RPD   BRK-0120   COMPUTE ... ROUNDED ADDED TO      *
003800*                               BOTH THE CREDIT AND DEBIT ARMS.   *
003900*    02/05/96  JKW   BRK-0161   COMP-3 CONVERSION PER STANDARDS   *
004000*                               MEMO 96-03.                      *
004100*    09/18/96  JKW   BRK-0182   ADDED TXN-STATUS FILTER -- ONLY   *
004200*                               PENDING ITEMS ARE ELIGIBLE FOR    *
004300*                               POSTING, SINCE COMPLETED AND      *
004400*                               REJECTED ITEMS HAVE ALREADY BEEN  *
004500*                               APPLIED OR WASHED OUT UPSTREAM.   *
004600*    03/11/97  RPD   BRK-0205   REWRITE WAS FAILING STATUS 44     *
004700*                               ON SHORT BLOCKS -- RECORD AREA    *
004800*                               LENGTH MISMATCH, FIXED IN FD.     *
004900*    12/08/98  JKW   Y2K-0011   NO 2-DIGIT YEAR FIELDS IN THIS    *
005000*                               PROGRAM -- NO CHANGE REQUIRED.    *
005100*    05/14/99  RPD   Y2K-0033   CLOSED Y2K TICKET AFTER QA SIGN   *
005200*                               OFF.                             *
005300*    11/09/00  JKW   BRK-0251   ADDED REJECT COUNT TO END-OF-JOB  *
005400*                               DISPLAY FOR OPERATIONS.           *
005500*    08/22/02  RPD   BRK-0284   RECOMPILED UNDER ENTERPRISE       *
005600*                               COBOL V3, NO LOGIC CHANGE.        *
005620*    04/03/06  JKW   BRK-0316   REMOVED INVALID KEY/END-REWRITE   *
005640*                               FROM 500-REWRITE-BALANCE --        *
005660*                               BALANCE-FILE IS LINE SEQUENTIAL,   *
005680*                               INVALID KEY DOES NOT APPLY.  NOW   *
005700*                               CHECKS WS-BAL-FILE-STATUS AFTER    *
005720*                               THE REWRITE LIKE EVERY OTHER I/O   *
005740*                               VERB IN THIS PROGRAM.              *
005760******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.   IBM-390.
006100 OBJECT-COMPUTER.   IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT BALANCE-FILE
006800            ASSIGN TO BALMAST
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS IS WS-BAL-FILE-STATUS.
007100*
007200     SELECT TRANSACTION-FILE
007300            ASSIGN TO TRANSIN
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS IS WS-TXN-FILE-STATUS.
007600*
007700 DATA DIVISION.
007800 FILE SECTION.
007900*
008000 FD  BALANCE-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS BALANCE-RECORD.
008500     COPY CPBAL.
008600*
008700 FD  TRANSACTION-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS TRANSACTION-RECORD.
009200     COPY CPTXN.
009300*
009400 WORKING-STORAGE SECTION.
009500*================================*
009600*
009610 77  WS-POST-CTR                  PIC S9(7) COMP-3 VALUE ZERO.
009620 77  WS-NOMATCH-SW                PIC X(01) VALUE 'N'.
009630*
009700 01  FILE-STATUS-CODES.
009800     05  WS-BAL-FILE-STATUS       PIC X(02)  VALUE SPACES.
009900     05  WS-TXN-FILE-STATUS       PIC X(02)  VALUE SPACES.
010000     05  FILLER                   PIC X(04)  VALUE SPACES.
010100*
010200 01  PROGRAM-INDICATOR-SWITCHES.
010300     05  WS-EOF-BAL-SW            PIC X(03)  VALUE 'NO '.
010400         88  EOF-BALANCES                    VALUE 'YES'.
010500     05  WS-EOF-TXN-SW            PIC X(03)  VALUE 'NO '.
010600         88  EOF-TRANSACTIONS                VALUE 'YES'.
010700     05  WS-MATCH-FOUND-SW        PIC X(03)  VALUE 'NO '.
010800         88  MATCH-FOUND                     VALUE 'YES'.
010850     05  FILLER                   PIC X(03)  VALUE SPACES.
010900*
011000 01  WS-ACCUMULATORS.
011100     05  WS-BALANCES-READ-CTR     PIC S9(7)  COMP  VALUE +0.
011110*    UNSIGNED VIEW -- READ COUNT CAN NEVER GO NEGATIVE, SAVES
011120*    A SIGN TEST WHEN THE COUNT IS MOVED TO THE EOJ DISPLAY.
011130     05  WS-BAL-READ-CTR-U REDEFINES WS-BALANCES-READ-CTR
011140                              PIC 9(07) COMP.
011200     05  WS-TXN-READ-CTR          PIC S9(7)  COMP  VALUE +0.
011300     05  WS-TXN-POSTED-CTR        PIC S9(7)  COMP  VALUE +0.
011400     05  WS-TXN-SKIPPED-CTR       PIC S9(7)  COMP  VALUE +0.
011500     05  WS-TXN-REJECT-CTR        PIC S9(7)  COMP  VALUE +0.
011600     05  WS-BALANCES-REWRITE-CTR  PIC S9(7)  COMP  VALUE +0.
011650     05  FILLER                   PIC X(04)  VALUE SPACES.
011700*
011800 01  WS-PRIOR-BALANCE-KEY.
011900     05  WS-PRIOR-BAL-NUMBER      PIC X(12)  VALUE SPACES.
012000     05  WS-NEEDS-REWRITE-SW      PIC X(03)  VALUE 'NO '.
012100         88  NEEDS-REWRITE                   VALUE 'YES'.
012110     05  FILLER                   PIC X(01)  VALUE SPACES.
012120*
012130*    NUMERIC/ALPHA DUAL VIEW OF THE PRIOR-KEY AREA -- SOME
012140*    ACCOUNT NUMBERS IN THE OLDER FEEDS ARE PURE NUMERIC, THE
012145*    EDIT PARAGRAPHS CHECK BOTH WAYS.
012150 01  WS-PRIOR-BALANCE-KEY-N REDEFINES WS-PRIOR-BALANCE-KEY.
012160     05  WS-PRIOR-BAL-NUMBER-N    PIC 9(12).
012170     05  FILLER                   PIC X(04).
012200*
012300 01  WS-REJECT-LINE.
012400     05  FILLER                   PIC X(20)
012500                  VALUE 'BALPOST - REJECTED: '.
012600     05  RL-ACCT-NUMBER           PIC X(12)  VALUE SPACES.
012700     05  FILLER                   PIC X(01)  VALUE SPACES.
012800     05  RL-REASON                PIC X(30)  VALUE SPACES.
012810*
012820*    KEY-ONLY VIEW OF THE REJECT LINE, USED BY THE RECONCILE
012830*    EXTRACT WHEN -TRACE UPSI SWITCH IS ON.
012840 01  WS-REJECT-LINE-KEY REDEFINES WS-REJECT-LINE.
012850     05  FILLER                   PIC X(20).
012860     05  RLK-ACCT-NUMBER          PIC X(12).
012870     05  FILLER                   PIC X(31).
012900*
013000 PROCEDURE DIVISION.
013100*
013200 000-MAINLINE.
013300*
013400     PERFORM 100-INITIALIZE       THRU 100-EXIT.
013500     PERFORM 200-APPLY-TXN        THRU 200-EXIT
013600             UNTIL EOF-TRANSACTIONS.
013700     PERFORM 600-FLUSH-LAST-BAL   THRU 600-EXIT.
013800     PERFORM 900-TERMINATE        THRU 900-EXIT.
013900     MOVE ZERO TO RETURN-CODE.
014000     GOBACK.
014100*
014200 100-INITIALIZE.
014300*
014400     OPEN I-O    BALANCE-FILE.
014500     OPEN INPUT  TRANSACTION-FILE.
014600     IF WS-BAL-FILE-STATUS NOT = '00'
014700        DISPLAY 'BALPOST - BALANCE-FILE OPEN FAILED, STATUS '
014800                 WS-BAL-FILE-STATUS
014900        MOVE 16 TO RETURN-CODE
015000        GOBACK
015100     END-IF.
015200     PERFORM 800-READ-BALANCE    THRU 800-EXIT.
015300     PERFORM 820-READ-TXN        THRU 820-EXIT.
015400*
015500 100-EXIT.
015600     EXIT.
015700*
015800 200-APPLY-TXN.
015900*
016000     IF NOT TXN-PENDING
016100        ADD 1 TO WS-TXN-SKIPPED-CTR
016200        PERFORM 820-READ-TXN THRU 820-EXIT
016300        GO TO 200-EXIT
016400     END-IF.
016500     PERFORM 300-LOCATE-BALANCE   THRU 300-EXIT.
016600     IF NOT MATCH-FOUND
016700        MOVE TXN-ACCT-NUMBER TO RL-ACCT-NUMBER
016800        MOVE 'NO MATCHING BALANCE RECORD'  TO RL-REASON
016900        DISPLAY WS-REJECT-LINE
017000        ADD 1 TO WS-TXN-REJECT-CTR
017050        MOVE 'Y' TO WS-NOMATCH-SW
017100     ELSE
017200        PERFORM 400-POST-ONE-TXN  THRU 400-EXIT
017300        MOVE 'YES' TO WS-NEEDS-REWRITE-SW
017400        ADD 1 TO WS-TXN-POSTED-CTR
017450        ADD 1 TO WS-POST-CTR
017500     END-IF.
017600     PERFORM 820-READ-TXN         THRU 820-EXIT.
017700*
017800 200-EXIT.
017900     EXIT.
018000*
018100 300-LOCATE-BALANCE.
018200*
018300     MOVE 'NO ' TO WS-MATCH-FOUND-SW.
018400     PERFORM 310-ADVANCE-BALANCE  THRU 310-EXIT
018500             UNTIL EOF-BALANCES
018600             OR BAL-ACCT-NUMBER NOT LESS THAN TXN-ACCT-NUMBER.
018700     IF NOT EOF-BALANCES AND BAL-ACCT-NUMBER = TXN-ACCT-NUMBER
018800        MOVE 'YES' TO WS-MATCH-FOUND-SW
018900     END-IF.
019000*
019100 300-EXIT.
019200     EXIT.
019300*
019400 310-ADVANCE-BALANCE.
019500*
019600     PERFORM 500-REWRITE-BALANCE  THRU 500-EXIT.
019700     PERFORM 800-READ-BALANCE     THRU 800-EXIT.
019800*
019900 310-EXIT.
020000     EXIT.
020100*
020200 400-POST-ONE-TXN.
020300*
020400     EVALUATE TRUE
020500        WHEN TXN-IS-CREDIT
020600           COMPUTE BAL-CURRENT ROUNDED =
020700                   BAL-CURRENT + TXN-AMOUNT
020800        WHEN TXN-IS-DEBIT
020900           COMPUTE BAL-CURRENT ROUNDED =
021000                   BAL-CURRENT - TXN-AMOUNT
021100        WHEN OTHER
021200*          TRANSFER, OR ANY TYPE WE DO NOT RECOGNIZE, IS A
021300*          NO-OP HERE -- SAME AS THE ON-LINE SERVICE.
021400           CONTINUE
021500     END-EVALUATE.
021600*
021700 400-EXIT.
021800     EXIT.
021900*
022000 500-REWRITE-BALANCE.
022100*
022200     IF NEEDS-REWRITE
022300        REWRITE BALANCE-RECORD
022350        IF WS-BAL-FILE-STATUS NOT = '00'
022400           DISPLAY 'BALPOST - REWRITE FAILED FOR '
022500                    BAL-ACCT-NUMBER ' STATUS ' WS-BAL-FILE-STATUS
022550        END-IF
022800        ADD 1 TO WS-BALANCES-REWRITE-CTR
022900        MOVE 'NO ' TO WS-NEEDS-REWRITE-SW
023000     END-IF.
023100*
023200 500-EXIT.
023300     EXIT.
023400*
023500 600-FLUSH-LAST-BAL.
023600*
023700     PERFORM 500-REWRITE-BALANCE  THRU 500-EXIT.
023800*
023900 600-EXIT.
024000     EXIT.
024100*
024200 800-READ-BALANCE.
024300*
024400     READ BALANCE-FILE
024500         AT END MOVE 'YES' TO WS-EOF-BAL-SW
024600                GO TO 800-EXIT.
024700     ADD 1 TO WS-BALANCES-READ-CTR.
024800*
024900 800-EXIT.
025000     EXIT.
025100*
025200 820-READ-TXN.
025300*
025400     READ TRANSACTION-FILE
025500         AT END MOVE 'YES' TO WS-EOF-TXN-SW
025600                GO TO 820-EXIT.
025700     ADD 1 TO WS-TXN-READ-CTR.
025800*
025900 820-EXIT.
026000     EXIT.
026100*
026200 900-TERMINATE.
026300*
026400     CLOSE BALANCE-FILE
026500           TRANSACTION-FILE.
026600     DISPLAY 'BALPOST - BALANCES READ     : ' WS-BALANCES-READ-CTR.
026700     DISPLAY 'BALPOST - BALANCES REWRITTEN : ' WS-BALANCES-REWRITE-CTR.
026800     DISPLAY 'BALPOST - TRANSACTIONS READ  : ' WS-TXN-READ-CTR.
026900     DISPLAY 'BALPOST - TRANSACTIONS POSTED : ' WS-TXN-POSTED-CTR.
027000     DISPLAY 'BALPOST - TRANSACTIONS SKIPPED: ' WS-TXN-SKIPPED-CTR.
027100     DISPLAY 'BALPOST - TRANSACTIONS REJECTED:' WS-TXN-REJECT-CTR.
027200*
027300 900-EXIT.
027400     EXIT.
