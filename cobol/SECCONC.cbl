000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SECCONC.
000300 AUTHOR.        R P DAVENPORT.
000400 INSTALLATION.  BROKERAGE OPERATIONS - PORTFOLIO SERVICES.
000500 DATE-WRITTEN.  05/02/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          SECTOR CONCENTRATION CHECK, RUN AFTER RE-PRICING.     *
001300*          ACCUMULATES MARKET VALUE BY SECTOR ACROSS ONE         *
001400*          CUSTOMER'S HOLDINGS AND FLAGS ANY SECTOR WHOSE SHARE  *
001500*          OF THE CUSTOMER'S TOTAL MARKET VALUE EXCEEDS THE      *
001600*          30% REGULATORY LIMIT SET BY COMPLIANCE.  HOLDINGS MAY *
001700*          ARRIVE IN ANY ORDER -- THIS PROGRAM DOES NOT DEPEND   *
001800*          ON THE SORTED SEQUENCE PRODUCED BY HLDRPT OR HLDTOP.  *
001900*                                                                *
002000*          INPUT FILE   - HOLDINGS.DAT    (ANY ORDER)            *
002100*          OUTPUT       - SYSOUT (SECTOR TABLE AND ANY           *
002200*                                 VIOLATION LINES)                *
002300*                                                                *
002400*          A CUSTOMER IS NOT EXPECTED TO HOLD MORE THAN 40        *
002500*          DISTINCT SECTORS -- SEE WS-SECTOR-TBL-MAX BELOW.       *
002600******************************************************************
002700*                                                                *
002800*                     C H A N G E   L O G                       *
002900*                                                                *
003000*    DATE      BY    TICKET     DESCRIPTION                      *
003100*    --------  ----  ---------  ------------------------------   *
003200*    05/02/94  RPD   BRK-0071   ORIGINAL PROGRAM, FIRST CUT.      *
003300*    08/11/94  RPD   BRK-0089   TABLE SEARCH WAS LINEAR FROM THE  *
003400*                               TOP EVERY TIME -- SWITCHED TO    *
003500*                               SEARCH ALL ON SORTED INSERT.     *
003600*    11/30/94  JKW   BRK-0114   SECTOR TABLE OVERFLOW NOW         *
003700*                               DISPLAYS A WARNING AND STOPS     *
003800*                               ACCUMULATING RATHER THAN ABENDING*
003900*    04/18/95  RPD   BRK-0131   GRAND TOTAL OF ZERO (EMPTY FILE)  *
004000*                               NO LONGER DIVIDES BY ZERO -- NO   *
004100*                               SECTOR PCTS ARE COMPUTED.        *
004200*    10/02/95  JKW   BRK-0155   COMP-3 CONVERSION FOR ALL MONEY    *
004300*                               FIELDS PER STANDARDS MEMO 96-03. *
004400*    02/19/96  RPD   BRK-0172   30% THRESHOLD MOVED TO A NAMED    *
004500*                               CONSTANT PER COMPLIANCE REQUEST  *
004600*                               (WAS A LITERAL IN THE IF TEST).  *
004700*    07/09/96  JKW   BRK-0191   CONFIRMED MULTIPLE VIOLATING      *
004800*                               SECTORS ARE ALL REPORTED -- NO   *
004900*                               EARLY EXIT ON FIRST VIOLATION.   *
005000*    01/14/97  RPD   BRK-0209   ADDED SECTOR-PCT TO THE NORMAL    *
005100*                               (NON-VIOLATION) TABLE LISTING.   *
005200*    08/06/97  JKW   BRK-0227   WIDENED DETAIL LINE FOR 12-BYTE   *
005300*                               ACCOUNT NUMBERS -- MATCHES        *
005400*                               HLDRPT AND HLDTOP.               *
005500*    12/14/98  RPD   Y2K-0026   DATE FIELDS ARE ALL X(8)/NUMERIC  *
005600*                               ALREADY -- NO 2-DIGIT YEAR WORK   *
005700*                               FIELDS FOUND IN THIS PROGRAM.     *
005800*    05/03/99  RPD   Y2K-0048   CONFIRMED WITH QA -- NO CHANGE    *
005900*                               REQUIRED, CLOSED Y2K TICKET.     *
006000*    02/17/01  JKW   BRK-0276   SECTOR COUNT MADE UNSIGNED --     *
006100*                               NEGATIVE COUNT IS NOT A POSSIBLE  *
006200*                               VALUE.                           *
006300*    12/09/03  RPD   BRK-0309   NO LOGIC CHANGE -- RECOMPILED     *
006400*                               UNDER ENTERPRISE COBOL V3.       *
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.   IBM-390.
006900 OBJECT-COMPUTER.   IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200*
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT HOLDING-FILE
007600            ASSIGN TO HOLDIN
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS IS WS-HOLD-FILE-STATUS.
007900*
008000 DATA DIVISION.
008100 FILE SECTION.
008200*
008300 FD  HOLDING-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS HOLDING-RECORD.
008800     COPY CPHOLD.
008900*
009000 WORKING-STORAGE SECTION.
009100*================================*
009200*
009210 77  WS-NEW-SECTOR-CTR            PIC S9(7) COMP-3 VALUE ZERO.
009220 77  WS-TBL-FULL-SW               PIC X(01) VALUE 'N'.
009230*
009300 01  FILE-STATUS-CODES.
009400     05  WS-HOLD-FILE-STATUS      PIC X(02)  VALUE SPACES.
009500     05  FILLER                   PIC X(04)  VALUE SPACES.
009600*
009700 01  PROGRAM-INDICATOR-SWITCHES.
009800     05  WS-EOF-HOLD-SW           PIC X(03)  VALUE 'NO '.
009900         88  EOF-HOLDINGS                    VALUE 'YES'.
010000     05  WS-FOUND-SECTOR-SW       PIC X(03)  VALUE 'NO '.
010100         88  SECTOR-WAS-FOUND                VALUE 'YES'.
010200     05  WS-VIOLATION-SW          PIC X(03)  VALUE 'NO '.
010300         88  ANY-VIOLATION-FOUND             VALUE 'YES'.
010400     05  FILLER                   PIC X(03)  VALUE SPACES.
010500*
010600 01  WS-CONSTANTS.
010700     05  WS-CONCENTRATION-LIMIT   PIC V9999  VALUE .3000.
010800     05  FILLER                   PIC X(04)  VALUE SPACES.
010900*
011000 01  WS-SECTOR-TABLE-CONTROLS.
011100     05  WS-SECTOR-TBL-MAX        PIC S9(04) COMP VALUE +40.
011200     05  WS-SECTOR-TBL-IDX        PIC S9(04) COMP VALUE +0.
011300     05  WS-SECTOR-TBL-IDX-U REDEFINES WS-SECTOR-TBL-IDX
011400                                  PIC 9(04)  COMP.
011500     05  WS-SECTOR-TBL-COUNT      PIC S9(04) COMP VALUE +0.
011600     05  WS-SECTOR-TBL-COUNT-U REDEFINES WS-SECTOR-TBL-COUNT
011700                                  PIC 9(04)  COMP.
011800     05  FILLER                   PIC X(02)  VALUE SPACES.
011900*
012000 01  WS-SECTOR-TABLE.
012100*    ** KEPT IN ASCENDING SECTOR-NAME SEQUENCE SO THE SEARCH     **
012200*    ** PARAGRAPH CAN SEARCH ALL INSTEAD OF SCANNING LINEARLY.   **
012300     05  WS-SECTOR-ENTRY OCCURS 1 TO 40 TIMES
012310                        DEPENDING ON WS-SECTOR-TBL-COUNT
012400                        ASCENDING KEY IS WS-SE-SECTOR-NAME
012500                        INDEXED BY WS-SE-IDX.
012600         10  WS-SE-SECTOR-NAME   PIC X(15)      VALUE SPACES.
012700         10  WS-SE-MARKET-VALUE  PIC S9(11)V99  COMP-3 VALUE +0.
012800         10  WS-SE-HOLDING-CNT   PIC S9(05)     COMP   VALUE +0.
012810         10  WS-SE-SECTOR-PCT    PIC 9V9999     COMP-3 VALUE +0.
012900*
013000 01  WS-ACCUMULATORS.
013100     05  WS-HOLDINGS-READ-CTR     PIC S9(07) COMP VALUE +0.
013200     05  WS-GRAND-TOTAL-MKT-VAL   PIC S9(11)V99 COMP-3 VALUE +0.
013300     05  FILLER                   PIC X(04)  VALUE SPACES.
013400*
013900 01  WS-SECTOR-LINE.
014000     05  FILLER                   PIC X(01)  VALUE SPACES.
014100     05  SL-SECTOR-NAME           PIC X(15).
014200     05  FILLER                   PIC X(02)  VALUE SPACES.
014300     05  SL-MARKET-VALUE          PIC ZZZZZZZZZ9.99.
014400     05  FILLER                   PIC X(02)  VALUE SPACES.
014500     05  SL-SECTOR-PCT            PIC ZZ9.9999.
014600     05  SL-PCT-SIGN              PIC X(01)  VALUE '%'.
014700     05  FILLER                   PIC X(02)  VALUE SPACES.
014800     05  SL-VIOLATION-FLAG        PIC X(20)  VALUE SPACES.
014900     05  FILLER                   PIC X(37)  VALUE SPACES.
015000*
015100*    ALTERNATE KEY-ONLY VIEW OF THE SECTOR LINE, USED BY THE      *
015200*    AUDIT TRACE SHOT WHEN THE -TRACE UPSI SWITCH IS ON.
015300 01  WS-SECTOR-LINE-KEY REDEFINES WS-SECTOR-LINE.
015400     05  FILLER                   PIC X(01).
015500     05  SLK-SECTOR-NAME          PIC X(15).
015600     05  FILLER                   PIC X(85).
015700*
015800 01  DISPLAY-LINE                 PIC X(80).
015900*
016000 PROCEDURE DIVISION.
016100*
016200 000-MAINLINE.
016300*
016400     PERFORM 100-INITIALIZE      THRU 100-EXIT.
016500     PERFORM 200-PRSS-HOLDING    THRU 200-EXIT
016600             UNTIL EOF-HOLDINGS.
016700     PERFORM 500-CALC-SECTOR-PCTS THRU 500-EXIT.
016800     PERFORM 520-FLAG-VIOLATIONS  THRU 520-EXIT.
016900     PERFORM 900-TERMINATE       THRU 900-EXIT.
017000     MOVE ZERO TO RETURN-CODE.
017100     GOBACK.
017200*
017300 100-INITIALIZE.
017400*
017500     OPEN INPUT HOLDING-FILE.
017600     IF WS-HOLD-FILE-STATUS NOT = '00'
017700        DISPLAY 'SECCONC - HOLDING-FILE OPEN FAILED, STATUS '
017800                 WS-HOLD-FILE-STATUS
017900        MOVE 16 TO RETURN-CODE
018000        GOBACK
018100     END-IF.
018200     PERFORM 800-READ-HOLDING    THRU 800-EXIT.
018300 100-EXIT.
018400     EXIT.
018500*
018600 200-PRSS-HOLDING.
018700*
018800     PERFORM 210-SEARCH-SECTOR-TABLE THRU 210-EXIT.
018900     IF SECTOR-WAS-FOUND
019000         ADD HLD-MARKET-VALUE
019100             TO WS-SE-MARKET-VALUE(WS-SE-IDX)
019200         ADD 1 TO WS-SE-HOLDING-CNT(WS-SE-IDX)
019300     ELSE
019400         PERFORM 230-ADD-SECTOR-ENTRY THRU 230-EXIT
019500     END-IF.
019600     ADD HLD-MARKET-VALUE TO WS-GRAND-TOTAL-MKT-VAL.
019700     PERFORM 800-READ-HOLDING   THRU 800-EXIT.
019800 200-EXIT.
019900     EXIT.
020000*
020100 210-SEARCH-SECTOR-TABLE.
020200*
020300     MOVE 'NO ' TO WS-FOUND-SECTOR-SW.
020400     IF WS-SECTOR-TBL-COUNT > +0
020500         SEARCH ALL WS-SECTOR-ENTRY
020600             WHEN WS-SE-SECTOR-NAME(WS-SE-IDX) = HLD-SECTOR
020700                 MOVE 'YES' TO WS-FOUND-SECTOR-SW
020800         END-SEARCH
020900     END-IF.
021000 210-EXIT.
021100     EXIT.
021200*
021300 230-ADD-SECTOR-ENTRY.
021400*
021500     IF WS-SECTOR-TBL-COUNT >= WS-SECTOR-TBL-MAX
021550         MOVE 'Y' TO WS-TBL-FULL-SW
021600         DISPLAY 'SECCONC - SECTOR TABLE FULL, HLD-SECTOR '
021700                 HLD-SECTOR ' NOT TRACKED SEPARATELY'
021800         GO TO 230-EXIT
021900     END-IF.
022000*    ** FIND THE ASCENDING-SEQUENCE INSERT POINT BY SEARCHING    **
022100*    ** FORWARD FOR THE FIRST ENTRY THAT SORTS AFTER THIS ONE.   **
022200     ADD 1 TO WS-SECTOR-TBL-COUNT.
022250     ADD 1 TO WS-NEW-SECTOR-CTR.
022300     MOVE WS-SECTOR-TBL-COUNT-U TO WS-SECTOR-TBL-IDX-U.
022400     PERFORM 240-FIND-INSERT-POINT THRU 240-EXIT.
022500     MOVE HLD-SECTOR       TO WS-SE-SECTOR-NAME(WS-SECTOR-TBL-IDX).
022600     MOVE HLD-MARKET-VALUE TO WS-SE-MARKET-VALUE(WS-SECTOR-TBL-IDX).
022700     MOVE 1                TO WS-SE-HOLDING-CNT(WS-SECTOR-TBL-IDX).
022800 230-EXIT.
022900     EXIT.
023000*
023100 240-FIND-INSERT-POINT.
023200*
023300*    ** SHIFTS TABLE ENTRIES DOWN ONE SLOT UNTIL THE NEW SECTOR  **
023400*    ** NAME'S ALPHABETIC PLACE IS OPEN -- SMALL TABLE (<= 40    **
023500*    ** ENTRIES) SO A SHIFT-ON-INSERT IS CHEAP ENOUGH HERE.      **
023600     PERFORM 245-SHIFT-ONE-ENTRY THRU 245-EXIT
023700         UNTIL WS-SECTOR-TBL-IDX = 1
023800         OR WS-SE-SECTOR-NAME(WS-SECTOR-TBL-IDX - 1) <= HLD-SECTOR.
024200 240-EXIT.
024300     EXIT.
024400*
024410 245-SHIFT-ONE-ENTRY.
024420     MOVE WS-SECTOR-ENTRY(WS-SECTOR-TBL-IDX - 1)
024430         TO WS-SECTOR-ENTRY(WS-SECTOR-TBL-IDX).
024440     SUBTRACT 1 FROM WS-SECTOR-TBL-IDX.
024450 245-EXIT.
024460     EXIT.
024470*
024500 500-CALC-SECTOR-PCTS.
024600*
024700     IF WS-GRAND-TOTAL-MKT-VAL = 0
024800         DISPLAY 'SECCONC - GRAND TOTAL MARKET VALUE IS ZERO -- '
024900                 'NO SECTOR PERCENTAGES COMPUTED'
025000         GO TO 500-EXIT
025100     END-IF.
025200     DISPLAY 'SECCONC - SECTOR CONCENTRATION TABLE'.
025300     PERFORM 510-CALC-ONE-SECTOR-PCT THRU 510-EXIT
025400         VARYING WS-SECTOR-TBL-IDX FROM 1 BY 1
025500         UNTIL WS-SECTOR-TBL-IDX > WS-SECTOR-TBL-COUNT.
025600 500-EXIT.
025700     EXIT.
025800*
025900 510-CALC-ONE-SECTOR-PCT.
026000*
026100     COMPUTE WS-SE-SECTOR-PCT(WS-SECTOR-TBL-IDX) ROUNDED =
026200             WS-SE-MARKET-VALUE(WS-SECTOR-TBL-IDX) /
026300             WS-GRAND-TOTAL-MKT-VAL.
026400     MOVE WS-SE-SECTOR-NAME(WS-SECTOR-TBL-IDX)  TO SL-SECTOR-NAME.
026500     MOVE WS-SE-MARKET-VALUE(WS-SECTOR-TBL-IDX) TO SL-MARKET-VALUE.
026600     MOVE WS-SE-SECTOR-PCT(WS-SECTOR-TBL-IDX)   TO SL-SECTOR-PCT.
026700     MOVE SPACES                                TO SL-VIOLATION-FLAG.
026800     DISPLAY WS-SECTOR-LINE.
026900 510-EXIT.
027000     EXIT.
027100*
027200 520-FLAG-VIOLATIONS.
027300*
027400     IF WS-GRAND-TOTAL-MKT-VAL = 0
027500         GO TO 520-EXIT.
027600     PERFORM 530-FLAG-ONE-SECTOR THRU 530-EXIT
027700         VARYING WS-SECTOR-TBL-IDX FROM 1 BY 1
027800         UNTIL WS-SECTOR-TBL-IDX > WS-SECTOR-TBL-COUNT.
027900     IF NOT ANY-VIOLATION-FOUND
028000         DISPLAY 'SECCONC - NO SECTOR EXCEEDS THE 30% LIMIT'
028100     END-IF.
028200 520-EXIT.
028300     EXIT.
028400*
028500 530-FLAG-ONE-SECTOR.
028600*
028700     IF WS-SE-SECTOR-PCT(WS-SECTOR-TBL-IDX) >
028800             WS-CONCENTRATION-LIMIT
028900         MOVE 'YES' TO WS-VIOLATION-SW
029000         MOVE WS-SE-SECTOR-NAME(WS-SECTOR-TBL-IDX) TO SL-SECTOR-NAME
029100         MOVE WS-SE-MARKET-VALUE(WS-SECTOR-TBL-IDX) TO SL-MARKET-VALUE
029200         MOVE WS-SE-SECTOR-PCT(WS-SECTOR-TBL-IDX)   TO SL-SECTOR-PCT
029300         MOVE '*** OVER LIMIT ***' TO SL-VIOLATION-FLAG
029400         DISPLAY WS-SECTOR-LINE
029500     END-IF.
029600 530-EXIT.
029700     EXIT.
029800*
029900 800-READ-HOLDING.
030000     READ HOLDING-FILE
030100         AT END
030200             MOVE 'YES' TO WS-EOF-HOLD-SW
030300             GO TO 800-EXIT
030400     END-READ.
030500     ADD 1 TO WS-HOLDINGS-READ-CTR.
030600 800-EXIT.
030700     EXIT.
030800*
030900 900-TERMINATE.
031000     CLOSE HOLDING-FILE.
031100     DISPLAY 'SECCONC - HOLDINGS READ       ' WS-HOLDINGS-READ-CTR.
031200     DISPLAY 'SECCONC - DISTINCT SECTORS     ' WS-SECTOR-TBL-COUNT-U.
031300     DISPLAY 'SECCONC - GRAND TOTAL MKT VAL  ' WS-GRAND-TOTAL-MKT-VAL.
031400 900-EXIT.
031500     EXIT.
031600*
031700******************************************************************
031800*  END OF PROGRAM SECCONC
031900******************************************************************
