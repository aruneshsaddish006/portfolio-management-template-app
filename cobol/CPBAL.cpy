000100******************************************************************
000200*    CPBAL    --  ACCOUNT BALANCE RECORD LAYOUT                  *
000300*    COPY MEMBER FOR BALANCES.DAT                                *
000400*                                                                *
000500*    ONE ENTRY PER ACCOUNT.  BAL-CURRENT IS THE LAST-POSTED      *
000600*    BALANCE; BAL-AVAILABLE AND BAL-PENDING ARE CARRIED AS-IS    *
000700*    FROM THE UPSTREAM FEED AND ARE NOT RECOMPUTED BY BALAGG.    *
000800*                                                                *
000900*    2024-02-06  RPD  ORIGINAL LAYOUT FOR BALAGG CONVERSION.     *
001000******************************************************************
001100 01  BALANCE-RECORD.
001200     05  BAL-ACCT-NUMBER      PIC X(12).
001300     05  BAL-CURRENT          PIC S9(9)V99 COMP-3.
001400     05  BAL-AVAILABLE        PIC S9(9)V99 COMP-3.
001500     05  BAL-PENDING          PIC S9(9)V99 COMP-3.
001600     05  FILLER               PIC X(06).
