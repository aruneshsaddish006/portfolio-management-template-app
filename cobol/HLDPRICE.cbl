000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HLDPRICE.
000300 AUTHOR.        D STOUT.
000400 INSTALLATION.  BROKERAGE OPERATIONS - PORTFOLIO SERVICES.
000500 DATE-WRITTEN.  03/02/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          RE-PRICING RUN.  LOADS THE CURRENT MARKET PRICE FEED  *
001300*          (PRICEQUOTE.DAT) INTO A WORKING-STORAGE TABLE, THEN   *
001400*          WALKS HOLDINGS.DAT SEQUENTIALLY, SEARCHING THE TABLE  *
001500*          FOR EACH LOT'S SYMBOL AND RECOMPUTING MARKET VALUE    *
001600*          AND GAIN/LOSS PERCENT AGAINST THE NEW PRICE.          *
001700*                                                                *
001800*          A HOLDING WHOSE SYMBOL IS NOT ON THE PRICE FEED IS    *
001900*          LEFT UNTOUCHED -- WE DO NOT ZERO OUT STALE FIGURES,   *
002000*          THE ON-LINE SYSTEM DOESN'T EITHER.                    *
002100*                                                                *
002200*          PRICEQUOTE.DAT MUST ARRIVE SORTED ASCENDING BY        *
002300*          SYMBOL -- SEARCH ALL REQUIRES IT.  IF THE FEED ISN'T  *
002400*          SORTED THE SEARCH RESULTS ARE UNDEFINED, SEE BRK-0160 *
002500*          BELOW.                                                *
002600******************************************************************
002700*                                                                *
002800*                     C H A N G E   L O G                       *
002900*                                                                *
003000*    DATE      BY    TICKET     DESCRIPTION                      *
003100*    --------  ----  ---------  ------------------------------   *
003200*    03/02/94  DST   BRK-0052   ORIGINAL PROGRAM, FIRST CUT.      *
003300*    07/11/94  DST   BRK-0078   PRICE TABLE SIZE RAISED FROM 500  *
003400*                               TO 2000 ENTRIES -- RAN OUT OF     *
003500*                               ROOM ON THE NASDAQ FEED.          *
003600*    01/09/95  RPD   BRK-0108   ADDED DIVIDE-BY-ZERO GUARD ON     *
003700*                               PURCHASE PRICE BEFORE COMPUTING   *
003800*                               GAIN/LOSS PERCENT -- WAS S0C7.   *
003900*    05/23/95  RPD   BRK-0129   GAIN/LOSS PERCENT NOW COMPUTED    *
004000*                               TO 4 DECIMALS THEN ROUNDED, PER  *
004100*                               FINANCE'S RECONCILIATION MEMO.   *
004200*    02/14/96  JKW   BRK-0160   ADDED WARNING MESSAGE WHEN THE    *
004300*                               PRICE FEED ARRIVES OUT OF SYMBOL  *
004400*                               SEQUENCE -- SEARCH ALL WAS        *
004500*                               SILENTLY MISSING MATCHES.         *
004600*    10/02/96  JKW   BRK-0188   COMP-3 CONVERSION PER STANDARDS   *
004700*                               MEMO 96-03.                      *
004750*    02/25/97  JKW   BRK-0198   PRICE TABLE CHANGED TO OCCURS     *
004760*                               DEPENDING ON THE LOADED-ENTRY     *
004770*                               COUNT -- SEARCH ALL WAS RANGING   *
004780*                               OVER THE FULL 2000-ROW TABLE AND  *
004790*                               THE UNLOADED ROWS AT THE BOTTOM   *
004795*                               WERE BREAKING THE ASCENDING-KEY   *
004798*                               ASSUMPTION.                      *
004800*    06/19/97  RPD   BRK-0212   UNMATCHED HOLDING NOW COUNTED     *
004900*                               SEPARATELY ON THE EOJ DISPLAY.    *
005000*    12/11/98  JKW   Y2K-0014   PURCHASE DATE FIELD IS STORED AS  *
005100*                               X(10) YYYY-MM-DD ALREADY -- NO    *
005200*                               2-DIGIT YEAR EXPOSURE, NO CHANGE. *
005300*    04/30/99  JKW   Y2K-0036   CLOSED Y2K TICKET AFTER QA SIGN   *
005400*                               OFF.                             *
005500*    08/15/01  RPD   BRK-0259   REWRITE NOW SKIPPED ENTIRELY FOR  *
005600*                               UNMATCHED HOLDINGS, NOT JUST THE  *
005700*                               COMPUTE -- REWRITE WAS BUMPING    *
005800*                               THE RECORD'S BLOCK EVEN WHEN      *
005900*                               NOTHING CHANGED.                  *
006000*    11/06/03  RPD   BRK-0296   RECOMPILED UNDER ENTERPRISE       *
006100*                               COBOL V3, NO LOGIC CHANGE.        *
006120*    04/03/06  JKW   BRK-0317   REMOVED INVALID KEY/END-REWRITE   *
006140*                               FROM 380-REWRITE-HOLDING --        *
006160*                               HOLDING-FILE IS LINE SEQUENTIAL,   *
006180*                               INVALID KEY DOES NOT APPLY.  NOW   *
006200*                               CHECKS WS-HOLD-FILE-STATUS AFTER   *
006220*                               THE REWRITE LIKE EVERY OTHER I/O   *
006240*                               VERB IN THIS PROGRAM.              *
006260******************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.   IBM-390.
006600 OBJECT-COMPUTER.   IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900*
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT PRICE-FILE
007300            ASSIGN TO PRICEIN
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS IS WS-PRICE-FILE-STATUS.
007600*
007700     SELECT HOLDING-FILE
007800            ASSIGN TO HOLDMAST
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS IS WS-HOLD-FILE-STATUS.
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500 FD  PRICE-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS PRICE-QUOTE-RECORD.
009000     COPY CPPRICE.
009100*
009200 FD  HOLDING-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS HOLDING-RECORD.
009700     COPY CPHOLD.
009800*
009900 WORKING-STORAGE SECTION.
010000*================================*
010100*
010110 77  WS-REPRICE-CTR               PIC S9(7) COMP-3 VALUE ZERO.
010120 77  WS-ZERO-QTY-SW               PIC X(01) VALUE 'N'.
010130*
010200 01  FILE-STATUS-CODES.
010300     05  WS-PRICE-FILE-STATUS     PIC X(02)  VALUE SPACES.
010400     05  WS-HOLD-FILE-STATUS      PIC X(02)  VALUE SPACES.
010500     05  FILLER                   PIC X(04)  VALUE SPACES.
010600*
010700 01  PROGRAM-INDICATOR-SWITCHES.
010800     05  WS-EOF-PRICE-SW          PIC X(03)  VALUE 'NO '.
010900         88  EOF-PRICE-QUOTES                VALUE 'YES'.
011000     05  WS-EOF-HOLD-SW           PIC X(03)  VALUE 'NO '.
011100         88  EOF-HOLDINGS                     VALUE 'YES'.
011200     05  WS-PRICE-MATCH-SW        PIC X(03)  VALUE 'NO '.
011300         88  PRICE-MATCH-FOUND                VALUE 'YES'.
011400     05  WS-SEQUENCE-WARN-SW      PIC X(03)  VALUE 'NO '.
011500         88  SEQUENCE-WARNING-GIVEN           VALUE 'YES'.
011550     05  FILLER                   PIC X(03)  VALUE SPACES.
011600*
011700 01  WS-ACCUMULATORS.
011800     05  WS-PRICES-LOADED-CTR     PIC S9(7)  COMP  VALUE +0.
011900     05  WS-HOLDINGS-READ-CTR     PIC S9(7)  COMP  VALUE +0.
012000     05  WS-HOLDINGS-REPRICED-CTR PIC S9(7)  COMP  VALUE +0.
012100     05  WS-HOLDINGS-UNMATCHED-CTR PIC S9(7) COMP  VALUE +0.
012150     05  FILLER                   PIC X(04)  VALUE SPACES.
012200*
012300 01  WS-PRICE-TABLE-CONTROLS.
012400     05  WS-PRICE-TBL-MAX         PIC S9(4)  COMP  VALUE +2000.
012500     05  WS-PRICE-TBL-IDX         PIC S9(4)  COMP  VALUE +0.
012510*    UNSIGNED VIEW -- TABLE COUNT CAN NEVER GO NEGATIVE.
012520     05  WS-PRICE-TBL-IDX-U REDEFINES WS-PRICE-TBL-IDX
012530                              PIC 9(04) COMP.
012600     05  WS-PRICE-TBL-COUNT       PIC S9(4)  COMP  VALUE +0.
012610*    SAME UNSIGNED TREATMENT FOR THE ENTRY COUNT.
012620     05  WS-PRICE-TBL-COUNT-U REDEFINES WS-PRICE-TBL-COUNT
012630                              PIC 9(04) COMP.
012700     05  WS-PRIOR-PRICE-SYMBOL    PIC X(08)  VALUE SPACES.
012750     05  FILLER                   PIC X(02)  VALUE SPACES.
012800*
012900 01  WS-PRICE-TABLE.
012910*    ** KEPT IN ASCENDING SYMBOL SEQUENCE -- SEE 700-LOAD-PRICE-   **
012920*    ** TABLE.  BOUNDED BY DEPENDING ON SO SEARCH ALL NEVER SEES  **
012930*    ** THE UNLOADED TRAILING ROWS (BRK-0198 BELOW).              **
013000     05  WS-PRICE-ENTRY  OCCURS 1 TO 2000 TIMES
013010                         DEPENDING ON WS-PRICE-TBL-COUNT
013100                         ASCENDING KEY IS WS-PE-SYMBOL
013200                         INDEXED BY WS-PE-IDX.
013300         10  WS-PE-SYMBOL         PIC X(08).
013400         10  WS-PE-PRICE          PIC S9(7)V9999 COMP-3.
013500*
013600*    NUMERIC/ALPHA DUAL VIEW OF THE PURCHASE-PRICE WORK FIELD --
013700*    SOME OLDER HOLDING RECORDS CARRY A ZERO-FILLED ALPHA
013800*    PURCHASE PRICE WHEN THE LOT WAS A GIFT TRANSFER.
013900 01  WS-GAIN-LOSS-WORK.
014000     05  WS-GL-PCT-RAW            PIC S9(3)V9999 COMP-3 VALUE +0.
014100     05  WS-GL-DIVIDE-OK-SW       PIC X(03)  VALUE 'NO '.
014200         88  GL-DIVIDE-OK                    VALUE 'YES'.
014250     05  FILLER                   PIC X(03)  VALUE SPACES.
014300*
014400 01  WS-HOLD-KEY-SAVE.
014500     05  WS-HK-ACCT-NUMBER        PIC X(12)  VALUE SPACES.
014600     05  WS-HK-SYMBOL             PIC X(08)  VALUE SPACES.
014650     05  FILLER                   PIC X(01)  VALUE SPACES.
014700*
014800*    NUMERIC VIEW OF THE SAVED KEY, USED ONLY BY THE DIAGNOSTIC
014900*    DISPLAY IN 390-DIAG-UNMATCHED WHEN -TRACE IS ON.
015000 01  WS-HOLD-KEY-SAVE-N REDEFINES WS-HOLD-KEY-SAVE.
015100     05  WS-HKN-ACCT-NUMBER       PIC 9(12).
015200     05  WS-HKN-SYMBOL            PIC X(08).
015250     05  FILLER                   PIC X(01).
015300*
015400 PROCEDURE DIVISION.
015500*
015600 000-MAINLINE.
015700*
015800     PERFORM 100-INITIALIZE       THRU 100-EXIT.
015900     PERFORM 300-PRSS-HOLDING     THRU 300-EXIT
016000             UNTIL EOF-HOLDINGS.
016100     PERFORM 900-TERMINATE        THRU 900-EXIT.
016200     MOVE ZERO TO RETURN-CODE.
016300     GOBACK.
016400*
016500 100-INITIALIZE.
016600*
016700     OPEN INPUT  PRICE-FILE.
016800     OPEN I-O    HOLDING-FILE.
016900     IF WS-PRICE-FILE-STATUS NOT = '00'
017000        DISPLAY 'HLDPRICE - PRICE-FILE OPEN FAILED, STATUS '
017100                 WS-PRICE-FILE-STATUS
017200        MOVE 16 TO RETURN-CODE
017300        GOBACK
017400     END-IF.
017500     IF WS-HOLD-FILE-STATUS NOT = '00'
017600        DISPLAY 'HLDPRICE - HOLDING-FILE OPEN FAILED, STATUS '
017700                 WS-HOLD-FILE-STATUS
017800        MOVE 16 TO RETURN-CODE
017900        GOBACK
018000     END-IF.
018100     PERFORM 700-LOAD-PRICE-TABLE THRU 700-EXIT.
018200     CLOSE PRICE-FILE.
018300     PERFORM 810-READ-HOLDING     THRU 810-EXIT.
018400*
018500 100-EXIT.
018600     EXIT.
018700*
018800 300-PRSS-HOLDING.
018900*
019000     PERFORM 320-SEARCH-PRICE-TABLE THRU 320-EXIT.
019100     IF PRICE-MATCH-FOUND
019200        PERFORM 340-COMPUTE-MARKET-VALUE THRU 340-EXIT
019300        PERFORM 360-COMPUTE-GAIN-LOSS-PCT THRU 360-EXIT
019400        PERFORM 380-REWRITE-HOLDING       THRU 380-EXIT
019500        ADD 1 TO WS-HOLDINGS-REPRICED-CTR
019600     ELSE
019700        PERFORM 390-DIAG-UNMATCHED THRU 390-EXIT
019750        ADD 1 TO WS-HOLDINGS-UNMATCHED-CTR
019800     END-IF.
019900     PERFORM 810-READ-HOLDING    THRU 810-EXIT.
020000*
020100 300-EXIT.
020200     EXIT.
020300*
020400 320-SEARCH-PRICE-TABLE.
020500*
020600     MOVE 'NO ' TO WS-PRICE-MATCH-SW.
020700     SEARCH ALL WS-PRICE-ENTRY
020800         AT END
020900             CONTINUE
021000         WHEN WS-PE-SYMBOL (WS-PE-IDX) = HLD-SYMBOL
021100             MOVE 'YES' TO WS-PRICE-MATCH-SW
021200     END-SEARCH.
021300*
021400 320-EXIT.
021500     EXIT.
021600*
021700 340-COMPUTE-MARKET-VALUE.
021800*
021900     MOVE WS-PE-PRICE (WS-PE-IDX) TO HLD-CURRENT-PRICE.
022000     COMPUTE HLD-MARKET-VALUE ROUNDED =
022100             HLD-QUANTITY * HLD-CURRENT-PRICE.
022200*
022300 340-EXIT.
022400     EXIT.
022500*
022600 360-COMPUTE-GAIN-LOSS-PCT.
022700*
022800     MOVE 'NO ' TO WS-GL-DIVIDE-OK-SW.
022900     IF HLD-PURCHASE-PRICE NOT = 0
023000        MOVE 'YES' TO WS-GL-DIVIDE-OK-SW
023100     END-IF.
023200     IF GL-DIVIDE-OK
023300        COMPUTE WS-GL-PCT-RAW =
023400           ((HLD-CURRENT-PRICE - HLD-PURCHASE-PRICE) /
023500             HLD-PURCHASE-PRICE) * 100
023600        COMPUTE HLD-GAIN-LOSS-PCT ROUNDED = WS-GL-PCT-RAW
023650        ADD 1 TO WS-REPRICE-CTR
023700     ELSE
023800        MOVE +0 TO HLD-GAIN-LOSS-PCT
023850        MOVE 'Y' TO WS-ZERO-QTY-SW
023900     END-IF.
024000*
024100 360-EXIT.
024200     EXIT.
024300*
024400 380-REWRITE-HOLDING.
024500*
024600     REWRITE HOLDING-RECORD.
024650     IF WS-HOLD-FILE-STATUS NOT = '00'
024700        DISPLAY 'HLDPRICE - REWRITE FAILED FOR '
024800                 HLD-ACCT-NUMBER ' ' HLD-SYMBOL
024850                 ' STATUS ' WS-HOLD-FILE-STATUS
025000     END-IF.
025100*
025200 380-EXIT.
025300     EXIT.
025400*
025500 390-DIAG-UNMATCHED.
025600*
025700     MOVE HLD-ACCT-NUMBER TO WS-HK-ACCT-NUMBER.
025800     MOVE HLD-SYMBOL      TO WS-HK-SYMBOL.
025900     DISPLAY 'HLDPRICE - NO PRICE QUOTE FOR ' WS-HOLD-KEY-SAVE.
026000*
026100 390-EXIT.
026200     EXIT.
026300*
026400 700-LOAD-PRICE-TABLE.
026500*
026600     READ PRICE-FILE
026700         AT END MOVE 'YES' TO WS-EOF-PRICE-SW
026800                GO TO 700-EXIT.
026900     PERFORM 720-ADD-PRICE-ENTRY  THRU 720-EXIT
027000             UNTIL EOF-PRICE-QUOTES.
027100*
027200 700-EXIT.
027300     EXIT.
027400*
027500 720-ADD-PRICE-ENTRY.
027600*
027700     IF PRC-SYMBOL < WS-PRIOR-PRICE-SYMBOL
027800        AND NOT SEQUENCE-WARNING-GIVEN
027900        DISPLAY 'HLDPRICE - WARNING: PRICE FEED OUT OF '
028000                'SYMBOL SEQUENCE AT ' PRC-SYMBOL
028100        MOVE 'YES' TO WS-SEQUENCE-WARN-SW
028200     END-IF.
028300     MOVE PRC-SYMBOL TO WS-PRIOR-PRICE-SYMBOL.
028400     IF WS-PRICE-TBL-COUNT < WS-PRICE-TBL-MAX
028500        ADD 1 TO WS-PRICE-TBL-COUNT
028600        MOVE PRC-SYMBOL        TO WS-PE-SYMBOL (WS-PRICE-TBL-COUNT)
028700        MOVE PRC-CURRENT-PRICE TO WS-PE-PRICE  (WS-PRICE-TBL-COUNT)
028800        ADD 1 TO WS-PRICES-LOADED-CTR
028900     ELSE
029000        DISPLAY 'HLDPRICE - PRICE TABLE FULL, ENTRY DROPPED '
029100                PRC-SYMBOL
029200     END-IF.
029300     READ PRICE-FILE
029400         AT END MOVE 'YES' TO WS-EOF-PRICE-SW.
029500*
029600 720-EXIT.
029700     EXIT.
029800*
029900 810-READ-HOLDING.
030000*
030100     READ HOLDING-FILE
030200         AT END MOVE 'YES' TO WS-EOF-HOLD-SW
030300                GO TO 810-EXIT.
030400     ADD 1 TO WS-HOLDINGS-READ-CTR.
030500*
030600 810-EXIT.
030700     EXIT.
030800*
030900 900-TERMINATE.
031000*
031100     CLOSE HOLDING-FILE.
031200     DISPLAY 'HLDPRICE - PRICES LOADED       : '
031300              WS-PRICES-LOADED-CTR.
031400     DISPLAY 'HLDPRICE - HOLDINGS READ        : '
031500              WS-HOLDINGS-READ-CTR.
031600     DISPLAY 'HLDPRICE - HOLDINGS RE-PRICED    : '
031700              WS-HOLDINGS-REPRICED-CTR.
031800     DISPLAY 'HLDPRICE - HOLDINGS UNMATCHED    : '
031900              WS-HOLDINGS-UNMATCHED-CTR.
032000*
032100 900-EXIT.
032200     EXIT.
